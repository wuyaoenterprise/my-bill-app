000100*****************************************************************
000200*                                                                *
000300*   P R O G R A M M A   -   I S C S P E S A                     *
000400*                                                                *
000500*   CARICO MOVIMENTI DI SPESA - GESTIONE QUOTE SPESE CONDIVISE  *
000600*                                                                *
000700*   LEGGE LE SPESE PROPOSTE DAL FILE SPETRAN, CONTROLLA CHE     *
000800*   L'IMPORTO SIA MAGGIORE DI ZERO E CHE VI SIA ALMENO UN       *
000900*   BENEFICIARIO, E ACCODA LE SPESE VALIDE AL BROGLIACCIO       *
001000*   (FILE SPESE). LE SPESE INCOMPLETE VENGONO SEGNALATE E       *
001100*   SCARTATE.                                                  *
001200*                                                                *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.       ISCSPESA.
001600 AUTHOR.           M. BOTTO.
001700 INSTALLATION.     STUDIO BOTTO - ELABORAZIONE DATI.
001800 DATE-WRITTEN.     02-05-1988.
001900 DATE-COMPILED.
002000 SECURITY.         USO INTERNO - GESTIONE SPESE.
002100*-----------------------------------------------------------------
002200* ISTORICO DELLE MODIFICHE.
002300*-----------------------------------------------------------------
002400* 02-05-88  MB   RIC-0119  PRIMA STESURA - SOSTITUISCE IL
002500*                          QUADERNO DELLE SPESE DEL CIRCOLO.
002600* 19-09-88  MB   RIC-0134  CONTROLLO IMPORTO MAGGIORE DI ZERO
002700*                          RICHIESTO DAL TESORIERE.
002800* 03-04-90  MB   RIC-0170  AGGIUNTO IL CONTROLLO SULLA LISTA
002900*                          BENEFICIARI - PRIMA VENIVA ACCETTATA
003000*                          ANCHE VUOTA.
003100* 25-11-91  GDV  RIC-0214  ELENCO BENEFICIARI PORTATO A 100
003200*                          CARATTERI (FINO A 5 NOMINATIVI).
003300* 08-07-93  GDV  RIC-0253  MESSAGGIO DI SCARTO UNIFORMATO A
003400*                          "INFORMAZIONI INCOMPLETE" SU RICHIESTA
003500*                          DEL DIRETTIVO.
003600* 14-02-95  MB   RIC-0294  CONTATORE SPESE ACCETTATE/RESPINTE
003700*                          A VIDEO A FINE LAVORO.
003800* 09-08-96  LTC  RIC-0328  DATA DI ELABORAZIONE PRESA DAL SISTEMA
003900*                          (PRIMA VENIVA DIGITATA A MANO).
004000* 14-12-98  LTC  RIC-0356  BONIFICA ANNO 2000 - LA DATA DI LAVORO
004100*                          RESTA A SECOLO IMPLICITO (SOLO USO
004200*                          INTERNO PER INTESTAZIONI, NON INCIDE
004300*                          SUI TRACCIATI DI ARCHIVIO).
004400* 17-05-01  RSN  RIC-0403  IL FILE SPETRAN NON VIENE PIU'
004500*                          CANCELLATO A FINE LAVORO DAL PROGRAMMA:
004600*                          CI PENSA ORA LA PROCEDURA DI LANCIO.
004700* 11-03-05  RSN  RIC-0451  VISTA A CARATTERI DELL'ELENCO
004800*                          BENEFICIARI PER IL CONTROLLO DI RIGA
004900*                          COMPLETAMENTE IN BIANCO.
005000* 08-03-07  RSN  RIC-0462  FS-SPETRAN E FS-SPESE PORTATI A LIVELLO
005100*                          77, COME DA CONVENZIONE DI REPARTO PER
005200*                          I CAMPI DI SERVIZIO NON STRUTTURATI.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  PC-HP.
005700 OBJECT-COMPUTER.  PC-HP.
005800*-----------------------------------------------------------------
005900* C01 GOVERNA IL SALTO CARRELLO SULLA STAMPANTE DEL CIRCOLO - QUI
006000* NON SI STAMPA MA LA CLAUSOLA RESTA PER UNIFORMITA' DI REPARTO.
006100*-----------------------------------------------------------------
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    SPETRAN E' IL TRACCIATO GREZZO DELLE SPESE PROPOSTE, UNA
006700*    RIGA PER SPESA, COSI' COME LA CONSEGNA IL SOCIO CHE HA
006800*    ANTICIPATO IL PAGAMENTO.
006900     SELECT SPETRAN     ASSIGN TO DISK
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS FS-SPETRAN.
007300
007400*    SPESE E' IL BROGLIACCIO UFFICIALE DELLE SPESE ACCETTATE,
007500*    APERTO SEMPRE IN EXTEND: NON SI RISCRIVE MAI QUANTO GIA'
007600*    REGISTRATO NELLE CORSE PRECEDENTI.
007700     SELECT SPESE       ASSIGN TO DISK
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            ACCESS MODE IS SEQUENTIAL
008000            FILE STATUS IS FS-SPESE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SPETRAN
008500     LABEL RECORDS ARE STANDARD.
008600*    TRACCIATO DI TRANSAZIONE: PAGANTE, IMPORTO, ELENCO
008700*    BENEFICIARI SEPARATO DA VIRGOLE E DESCRIZIONE LIBERA. IL
008800*    FILLER FINALE E' RISERVA PER UN'EVENTUALE DATA DELLA SPESA,
008900*    MAI RICHIESTA DAL DIRETTIVO FINORA.
009000 01  REC-SPETRAN.
009100     05  SPET-PAGANTE                      PIC X(20).
009200     05  SPET-IMPORTO                      PIC 9(7)V99.
009300     05  SPET-BENEFICIARI                  PIC X(100).
009400     05  SPET-DESCRIZIONE                  PIC X(30).
009500     05  FILLER                            PIC X(10).
009600
009700 FD  SPESE
009800     LABEL RECORDS ARE STANDARD.
009900*    TRACCIATO BROGLIACCIO UFFICIALE - VEDERE COPY PER I DETTAGLI
010000*    DI TESTATA (TRACCIATO SATURO, NESSUN FILLER DI RISERVA).
010100     COPY FDSPESA.
010200
010300 WORKING-STORAGE SECTION.
010400*-----------------------------------------------------------------
010500* DATA DI LAVORO - SOLO PER INTESTAZIONI A VIDEO. DAL RIC-0328
010600* VIENE PRESA DAL SISTEMA OPERATIVO E NON PIU' DIGITATA A MANO.
010700*-----------------------------------------------------------------
010800 01  WS-DATA-LAVORO                        PIC 9(6)
010900                                            VALUE ZEROES.
011000*    SCOMPOSIZIONE AA/MM/GG DELLA DATA DI LAVORO, SOLO PER LA
011100*    RIGA DI AVVIO A VIDEO (RIC-0356: SECOLO SEMPRE IMPLICITO).
011200 01  WS-DATA-LAVORO-D REDEFINES WS-DATA-LAVORO.
011300     05  WS-DL-AA                          PIC 99.
011400     05  WS-DL-MM                          PIC 99.
011500     05  WS-DL-GG                          PIC 99.
011600
011700*-----------------------------------------------------------------
011800* SPESA CANDIDATA IN ELABORAZIONE - UNA RIGA DI SPETRAN ALLA
011900* VOLTA, CON L'ESITO DEL CONTROLLO NEL BYTE INDICATORE.
012000*-----------------------------------------------------------------
012100 01  WS-SPESA-CANDIDATA.
012200     05  WS-CAND-PAGANTE                   PIC X(20).
012300     05  WS-CAND-IMPORTO                   PIC 9(7)V99.
012400     05  WS-CAND-BENEFICIARI                PIC X(100).
012500     05  WS-CAND-DESCRIZIONE                PIC X(30).
012600*    BYTE DI ESITO: V = VALIDA, I = INCOMPLETA (IMPORTO A ZERO O
012700*    ELENCO BENEFICIARI IN BIANCO). IMPOSTATO DA 3100-VALIDA-
012800*    CANDIDATA PRIMA DI DECIDERE SE ACCETTARE O RESPINGERE.
012900     05  WS-CAND-ESITO                     PIC X(01).
013000         88  CAND-VALIDA                   VALUE 'V'.
013100         88  CAND-INCOMPLETA                VALUE 'I'.
013200     05  FILLER                            PIC X(09)  VALUE SPACES.
013300
013400*-----------------------------------------------------------------
013500* VISTA A CARATTERI DELL'ELENCO BENEFICIARI, USATA SOLO PER
013600* VERIFICARE CHE LA RIGA NON SIA COMPLETAMENTE IN BIANCO (RIC-
013700* 0451). SI PASSA PER QUESTA VISTA ANZICHE' PER UN CONFRONTO
013800* DIRETTO CON SPACES COSI' RESTA PRONTA PER UN CONTROLLO PIU'
013900* FINE SE IL DIRETTIVO LO CHIEDESSE (NOMI RIPETUTI, VIRGOLE
014000* CONSECUTIVE, ...).
014100*-----------------------------------------------------------------
014200 01  WS-BENEFICIARI-CAR REDEFINES WS-CAND-BENEFICIARI.
014300     05  WS-BENEF-CAR OCCURS 100 TIMES     PIC X(01).
014400
014500*    SWITCH DI FINE FILE PER SPETRAN. LA VISTA A CARATTERE SERVE
014600*    SOLO PER LA RIGA DI CONTROLLO STAMPATA IN CHIUSURA.
014700 01  WS-SW-FINE-TRAN                       PIC 9      VALUE ZERO.
014800     88  EOF-TRAN                          VALUE 1.
014900 01  WS-SW-FINE-TRAN-X REDEFINES WS-SW-FINE-TRAN
015000                                            PIC X(01).
015100
015200*-----------------------------------------------------------------
015300* CONTATORI DI LAVORO - WS-IND E WS-CTR-CAR-VALIDI SONO DI
015400* SERVIZIO PER LA SCANSIONE CARATTERE PER CARATTERE (3110), GLI
015500* ALTRI SONO RIEPILOGATI A VIDEO IN CHIUSURA (RIC-0294).
015600*-----------------------------------------------------------------
015700 01  WS-CONTATORI.
015800     05  WS-IND                            PIC 9(03)  COMP
015900                                            VALUE ZERO.
016000     05  WS-CTR-CAR-VALIDI                 PIC 9(03)  COMP
016100                                            VALUE ZERO.
016200     05  WS-CTR-LETTI-TRAN                 PIC 9(03)  COMP
016300                                            VALUE ZERO.
016400     05  WS-CTR-ACCETTATE                  PIC 9(03)  COMP
016500                                            VALUE ZERO.
016600     05  WS-CTR-RESPINTE                   PIC 9(03)  COMP
016700                                            VALUE ZERO.
016800     05  FILLER                            PIC X(04)  VALUE SPACES.
016900
017000*-----------------------------------------------------------------
017100* CAMPI DI SERVIZIO NON STRUTTURATI - CODICI DI STATO FILE, A
017200* LIVELLO 77 PER CONVENZIONE DI REPARTO (RIC-0462).
017300*-----------------------------------------------------------------
017400 77  FS-SPETRAN                            PIC X(02)  VALUE SPACES.
017500 77  FS-SPESE                              PIC X(02)  VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017800*-----------------------------------------------------------------
017900* PARAGRAFO PRINCIPALE - APRE I FILE, SCORRE LE RICHIESTE DI
018000* SPESA UNA PER UNA FINO A FINE FILE, POI CHIUDE E STAMPA IL
018100* RIEPILOGO A VIDEO. NESSUN CARICO PRELIMINARE IN TABELLA QUI:
018200* A DIFFERENZA DI ISCSOCIO, LA VALIDAZIONE DI UNA SPESA NON
018300* DIPENDE DA QUELLE GIA' REGISTRATE.
018400*-----------------------------------------------------------------
018500 0000-INIZIO-ELABORAZIONE.
018600     ACCEPT WS-DATA-LAVORO FROM DATE.
018700     DISPLAY 'ISCSPESA - CARICO SPESE DEL '
018800             WS-DL-GG '/' WS-DL-MM '/' WS-DL-AA.
018900     OPEN INPUT SPETRAN.
019000*    APERTURA IN EXTEND: LE SPESE ACCETTATE VANNO IN CODA AL
019100*    BROGLIACCIO ESISTENTE.
019200     OPEN EXTEND SPESE.
019300     PERFORM 2000-LEGGI-TRANSAZIONE THRU 2000-EXIT.
019400     PERFORM 3000-ELABORA-TRANSAZIONE THRU 3000-EXIT
019500             UNTIL EOF-TRAN.
019600     PERFORM 9000-CHIUSURA THRU 9000-EXIT.
019700     STOP RUN.
019800
019900*-----------------------------------------------------------------
020000* LETTURA DI UNA RICHIESTA DI SPESA DA SPETRAN E TRAVASO NELL'AREA
020100* DI CANDIDATA, PRONTA PER LA VALIDAZIONE.
020200*-----------------------------------------------------------------
020300 2000-LEGGI-TRANSAZIONE.
020400     READ SPETRAN
020500         AT END
020600             MOVE 1 TO WS-SW-FINE-TRAN
020700             GO TO 2000-EXIT.
020800     ADD 1 TO WS-CTR-LETTI-TRAN.
020900     MOVE SPET-PAGANTE      TO WS-CAND-PAGANTE.
021000     MOVE SPET-IMPORTO      TO WS-CAND-IMPORTO.
021100     MOVE SPET-BENEFICIARI  TO WS-CAND-BENEFICIARI.
021200     MOVE SPET-DESCRIZIONE  TO WS-CAND-DESCRIZIONE.
021300 2000-EXIT.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700* SMISTAMENTO DI UNA SPESA: VALIDA, POI ACCETTA O RESPINGE A
021800* SECONDA DELL'ESITO, INFINE PASSA ALLA RICHIESTA SUCCESSIVA.
021900*-----------------------------------------------------------------
022000 3000-ELABORA-TRANSAZIONE.
022100     PERFORM 3100-VALIDA-CANDIDATA THRU 3100-EXIT.
022200     IF CAND-VALIDA
022300         PERFORM 3200-ACCETTA-SPESA THRU 3200-EXIT
022400     ELSE
022500         PERFORM 3300-RESPINGI-SPESA THRU 3300-EXIT.
022600     PERFORM 2000-LEGGI-TRANSAZIONE THRU 2000-EXIT.
022700 3000-EXIT.
022800     EXIT.
022900
023000*    CONTROLLO DI VALIDITA': DUE MOTIVI DI SCARTO, ENTRAMBI
023100*    SEGNALATI COME "INFORMAZIONI INCOMPLETE" DAL RIC-0253 -
023200*    IMPORTO NON MAGGIORE DI ZERO (RIC-0134), OPPURE ELENCO
023300*    BENEFICIARI COMPLETAMENTE IN BIANCO (RIC-0170). SE
023400*    L'IMPORTO E' GIA' SCARTATO NON SI PERDE TEMPO A SCANDIRE
023500*    I 100 CARATTERI DEI BENEFICIARI.
023600 3100-VALIDA-CANDIDATA.
023700     SET CAND-VALIDA TO TRUE.
023800     IF WS-CAND-IMPORTO NOT GREATER THAN ZERO
023900         SET CAND-INCOMPLETA TO TRUE
024000         GO TO 3100-EXIT.
024100     MOVE ZERO TO WS-IND.
024200     MOVE ZERO TO WS-CTR-CAR-VALIDI.
024300     PERFORM 3110-CONTA-CARATTERE THRU 3110-EXIT
024400             VARYING WS-IND FROM 1 BY 1
024500             UNTIL WS-IND > 100.
024600     IF WS-CTR-CAR-VALIDI = ZERO
024700         SET CAND-INCOMPLETA TO TRUE.
024800 3100-EXIT.
024900     EXIT.
025000
025100*    CONTA I CARATTERI NON IN BIANCO DELL'ELENCO BENEFICIARI,
025200*    PASSANDO PER LA VISTA A CARATTERI ANZICHE' PER UN SEMPLICE
025300*    CONFRONTO CON SPACES, COSI' RESTA PRONTA PER UN CONTROLLO
025400*    PIU' FINE SE IL DIRETTIVO LO CHIEDESSE UN GIORNO (NOMI
025500*    RIPETUTI, VIRGOLE CONSECUTIVE, ...). LA SCANSIONE ARRIVA
025600*    SEMPRE FINO AL CENTESIMO CARATTERE: NON SI ESCE APPENA
025700*    TROVATO IL PRIMO CARATTERE VALIDO PERCHE' QUI SERVE SOLO
025800*    SAPERE SE ESISTE ALMENO UN BENEFICIARIO, NON DOVE.
025900 3110-CONTA-CARATTERE.
026000     IF WS-BENEF-CAR (WS-IND) NOT EQUAL SPACE
026100         ADD 1 TO WS-CTR-CAR-VALIDI.
026200 3110-EXIT.
026300     EXIT.
026400
026500*    ACCETTAZIONE: TRAVASO DELL'AREA CANDIDATA NEL TRACCIATO
026600*    UFFICIALE E SCRITTURA IN CODA AL BROGLIACCIO. L'IMPORTO
026700*    VIENE RIPETUTO A VIDEO COSI' L'OPERATORE PUO' CONFRONTARLO
026800*    A OCCHIO CON LA RICEVUTA CARTACEA CONSEGNATA DAL SOCIO.
026900 3200-ACCETTA-SPESA.
027000     MOVE WS-CAND-PAGANTE      TO SPE-PAGANTE.
027100     MOVE WS-CAND-IMPORTO      TO SPE-IMPORTO.
027200     MOVE WS-CAND-BENEFICIARI  TO SPE-BENEFICIARI.
027300     MOVE WS-CAND-DESCRIZIONE  TO SPE-DESCRIZIONE.
027400     WRITE REC-SPESA.
027500     ADD 1 TO WS-CTR-ACCETTATE.
027600     DISPLAY 'ACCETTATA   : ' WS-CAND-PAGANTE
027700             ' IMPORTO ' WS-CAND-IMPORTO.
027800 3200-EXIT.
027900     EXIT.
028000
028100*    SCARTO: UN SOLO MESSAGGIO PER ENTRAMBI I MOTIVI (RIC-0253),
028200*    A DIFFERENZA DI ISCSOCIO DOVE IL DIRETTIVO VUOLE DISTINGUERE
028300*    NOME IN BIANCO DA DOPPIONE. QUI LA DISTINZIONE NON SERVE:
028400*    IN ENTRAMBI I CASI LA SCHEDA VA RIFATTA DA CAPO.
028500 3300-RESPINGI-SPESA.
028600     ADD 1 TO WS-CTR-RESPINTE.
028700     DISPLAY 'RESPINTA    : ' WS-CAND-PAGANTE
028800             ' - INFORMAZIONI INCOMPLETE'.
028900 3300-EXIT.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300* CHIUSURA LAVORO: CHIUDE I FILE E STAMPA IL RIEPILOGO CONTATORI
029400* A VIDEO PER IL TESORIERE (RIC-0294). L'ULTIMA RIGA CONFERMA LO
029500* STATO DELLO SWITCH DI FINE TRANSAZIONI, UTILE IN DIAGNOSTICA.
029600*-----------------------------------------------------------------
029700 9000-CHIUSURA.
029800     CLOSE SPETRAN.
029900     CLOSE SPESE.
030000     DISPLAY 'TRANSAZIONI LETTE    : ' WS-CTR-LETTI-TRAN.
030100     DISPLAY 'SPESE ACCETTATE      : ' WS-CTR-ACCETTATE.
030200     DISPLAY 'SPESE RESPINTE       : ' WS-CTR-RESPINTE.
030300     DISPLAY 'STATO FINE TRANSAZ.  : ' WS-SW-FINE-TRAN-X.
030400 9000-EXIT.
030500     EXIT.
