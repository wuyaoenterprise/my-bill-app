000100*****************************************************************
000200*                                                                *
000300*   P R O G R A M M A   -   E L E N C O                         *
000400*                                                                *
000500*   STAMPA IL BROGLIACCIO DELLE SPESE E, DI SEGUITO, IL         *
000600*   PROSPETTO DEI MOVIMENTI DI CONGUAGLIO PRODOTTI DA REGSALDI. *
000700*   UN SOLO FILE DI STAMPA (CONGUAGLIO) CON I DUE ELENCHI IN    *
000800*   CODA L'UNO ALL'ALTRO.                                       *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.       ELENCO.
001300 AUTHOR.           M. BOTTO.
001400 INSTALLATION.     STUDIO BOTTO - ELABORAZIONE DATI.
001500 DATE-WRITTEN.     12-07-1988.
001600 DATE-COMPILED.
001700 SECURITY.         USO INTERNO - GESTIONE SPESE.
001800*-----------------------------------------------------------------
001900* ISTORICO DELLE MODIFICHE.
002000*-----------------------------------------------------------------
002100* 12-07-88  MB   RIC-0126  PRIMA STESURA - SOLO ELENCO SPESE.
002200* 03-12-90  MB   RIC-0179  AGGIUNTO IL PROSPETTO DEI MOVIMENTI DI
002300*                          CONGUAGLIO IN CODA ALLO STESSO FILE DI
002400*                          STAMPA, SU RICHIESTA DEL TESORIERE.
002500* 19-08-92  GDV  RIC-0232  RIGA "ACCOUNTS ARE BALANCED" QUANDO IL
002600*                          FILE MOVSALDO NON CONTIENE MOVIMENTI.
002700* 15-03-94  GDV  RIC-0272  TOTALE GENERALE DELL'IMPORTO SPESE IN
002800*                          CODA AL BROGLIACCIO.
002900* 09-08-96  LTC  RIC-0330  DATA DI ELABORAZIONE PRESA DAL SISTEMA
003000*                          IN TESTATA (PRIMA VENIVA DIGITATA).
003100* 14-12-98  LTC  RIC-0358  BONIFICA ANNO 2000 - LA DATA DI LAVORO
003200*                          RESTA A SECOLO IMPLICITO (SOLO USO
003300*                          INTERNO PER INTESTAZIONI DI STAMPA).
003400* 11-05-01  RSN  RIC-0399  TRONCAMENTO DEI BENEFICIARI A 50
003500*                          COLONNE IN STAMPA PER STARE SU RIGA.
003600* 22-06-02  RSN  RIC-0419  CONTATORE DEI MOVIMENTI DI CONGUAGLIO
003700*                          IN CODA AL PROSPETTO, RICHIESTO DAI
003800*                          REVISORI.
003900* 12-04-08  RSN  RIC-0474  FS-SPESE, FS-MOVSAL E FS-CONGUAGLIO
004000*                          PORTATI A LIVELLO 77, COME DA
004100*                          CONVENZIONE DI REPARTO PER I CAMPI DI
004200*                          SERVIZIO NON STRUTTURATI.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  PC-HP.
004700 OBJECT-COMPUTER.  PC-HP.
004800*-----------------------------------------------------------------
004900* C01 GOVERNA IL SALTO PAGINA SULLA STAMPANTE AD AGHI DEL CIRCOLO -
005000* USATO IN TESTATA DI OGNI PAGINA DEL BROGLIACCIO E DEL PROSPETTO.
005100*-----------------------------------------------------------------
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    BROGLIACCIO DELLE SPESE ACCETTATE, SCRITTO DA ISCSPESA E
005700*    LETTO QUI SOLO IN INPUT, MAI TOCCATO.
005800     SELECT SPESE       ASSIGN TO DISK
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS MODE IS SEQUENTIAL
006100            FILE STATUS IS FS-SPESE.
006200
006300*    FILE DI LAVORO PRODOTTO DA REGSALDI CON I MOVIMENTI DI
006400*    CONGUAGLIO GIA' CALCOLATI - QUI SOLO LETTO E STAMPATO,
006500*    NESSUN CALCOLO RIFATTO.
006600     SELECT MOVSALDO    ASSIGN TO DISK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            ACCESS MODE IS SEQUENTIAL
006900            FILE STATUS IS FS-MOVSAL.
007000
007100*    STAMPANTE AD AGHI DEL CIRCOLO - UN SOLO FILE DI STAMPA PER
007200*    ENTRAMBI GLI ELENCHI (BROGLIACCIO E PROSPETTO), COME
007300*    RICHIESTO DAL TESORIERE FIN DAL RIC-0179.
007400     SELECT CONGUAGLIO  ASSIGN TO SYS006-UR-1403-S-PRINTER
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-CONGUAGLIO.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SPESE
008100     LABEL RECORDS ARE STANDARD.
008200*    VEDERE COPY PER I DETTAGLI DI TESTATA.
008300     COPY FDSPESA.
008400
008500 FD  MOVSALDO
008600     LABEL RECORDS ARE STANDARD.
008700*    VEDERE COPY PER I DETTAGLI DI TESTATA.
008800     COPY FDMOVSAL.
008900
009000*    RIGA DI STAMPA A 132 COLONNE, COME LA STAMPANTE DEL CIRCOLO -
009100*    NESSUNA ETICHETTA DI FINE PERCHE' E' UN FILE DI STAMPA, NON
009200*    UN ARCHIVIO.
009300 FD  CONGUAGLIO
009400     LABEL RECORDS ARE OMITTED.
009500 01  REC-CONGUAGLIO                        PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800*-----------------------------------------------------------------
009900* DATA DI LAVORO - SOLO PER LA TESTATA DI STAMPA (RIC-0330: PRESA
010000* DAL SISTEMA, NON PIU' DIGITATA). RIC-0358: SECOLO IMPLICITO,
010100* USO SOLO ESTETICO SULLA CARTA STAMPATA.
010200*-----------------------------------------------------------------
010300 01  WS-DATA-LAVORO                        PIC 9(6)
010400                                            VALUE ZEROES.
010500 01  WS-DATA-LAVORO-D REDEFINES WS-DATA-LAVORO.
010600     05  WS-DL-AA                          PIC 99.
010700     05  WS-DL-MM                          PIC 99.
010800     05  WS-DL-GG                          PIC 99.
010900
011000*-----------------------------------------------------------------
011100* TESTATA DEL BROGLIACCIO SPESE - RIGA 1 CON TITOLO E NUMERO DI
011200* PAGINA, RIGA 2 CON LE INTESTAZIONI DI COLONNA. LE INTESTAZIONI
011300* DI COLONNA E LA RIGA "PAYS " PIU' AVANTI RESTANO IN INGLESE PER
011400* RICHIESTA ESPLICITA DEL TESORIERE (COSI' NEL PROSPETTO DA
011500* CONSEGNARE AL REVISORE STRANIERO, RIC-0179).
011600*-----------------------------------------------------------------
011700 01  WS-TESTATA-1.
011800     05  FILLER                            PIC X(45)  VALUE SPACES.
011900     05  FILLER                            PIC X(30)
012000                 VALUE 'BROGLIACCIO SPESE CONDIVISE'.
012100     05  FILLER                            PIC X(45)  VALUE SPACES.
012200     05  FILLER                       PIC X(07)  VALUE 'PAGINA '.
012300     05  WS-T1-PAGINA                      PIC ZZ9.
012400     05  FILLER                            PIC X(02)  VALUE SPACES.
012500
012600 01  WS-TESTATA-2.
012700     05  FILLER                            PIC X(10)  VALUE SPACES.
012800     05  FILLER                       PIC X(20)  VALUE 'PAYER'.
012900     05  FILLER                       PIC X(10)  VALUE 'AMOUNT'.
013000     05  FILLER               PIC X(52)  VALUE 'FOR-WHOM'.
013100     05  FILLER                    PIC X(30)  VALUE 'DESCRIPTION'.
013200     05  FILLER                            PIC X(10)  VALUE SPACES.
013300
013400*    RIGA DI DETTAGLIO DEL BROGLIACCIO - UNA PER SPESA LETTA, NON
013500*    PER OGNI BENEFICIARIO: L'ELENCO BENEFICIARI RESTA SU UNA
013600*    SOLA RIGA, TRONCATO A 50 COLONNE (RIC-0399).
013700 01  WS-RIGA-SPESA.
013800     05  WS-RS-PAGANTE                     PIC X(20).
013900     05  FILLER                            PIC X(02)  VALUE SPACES.
014000     05  WS-RS-IMPORTO                     PIC Z,ZZZ,ZZ9.99.
014100     05  FILLER                            PIC X(02)  VALUE SPACES.
014200     05  WS-RS-BENEFICIARI                 PIC X(50).
014300     05  FILLER                            PIC X(02)  VALUE SPACES.
014400     05  WS-RS-DESCRIZIONE                 PIC X(30).
014500     05  FILLER                            PIC X(14)  VALUE SPACES.
014600
014700*    RIGA DI TOTALE DEL BROGLIACCIO (RIC-0272) - CONTA I RECORD
014800*    LETTI E SOMMA GLI IMPORTI, SCRITTA UNA SOLA VOLTA A FINE
014900*    ELENCO SPESE.
015000 01  WS-RIGA-TOTALE-SPESE.
015100     05  FILLER                            PIC X(10)  VALUE SPACES.
015200     05  FILLER                            PIC X(20)
015300                 VALUE 'TOTALE RECORD LETTI:'.
015400     05  WS-RT-NUM-RECORD                  PIC ZZ9.
015500     05  FILLER                            PIC X(15)  VALUE SPACES.
015600     05  FILLER               PIC X(20)  VALUE 'TOTALE IMPORTO:'.
015700     05  WS-RT-TOT-IMPORTO                 PIC Z,ZZZ,ZZ9.99.
015800     05  FILLER                            PIC X(52)  VALUE SPACES.
015900
016000*-----------------------------------------------------------------
016100* PROSPETTO DI CONGUAGLIO - TESTATA, RIGA DI DETTAGLIO PER OGNI
016200* MOVIMENTO, RIGA DI PAREGGIO SE NON CE N'E' NESSUNO (RIC-0232) E
016300* RIGA DI TOTALE MOVIMENTI (RIC-0419).
016400*-----------------------------------------------------------------
016500 01  WS-TESTATA-3.
016600     05  FILLER                            PIC X(45)  VALUE SPACES.
016700     05  FILLER                            PIC X(30)
016800                 VALUE 'PROSPETTO DI CONGUAGLIO'.
016900     05  FILLER                            PIC X(57)  VALUE SPACES.
017000
017100*    RIGA "DEBITORE PAYS CREDITORE IMPORTO" - "PAYS " RESTA IN
017200*    INGLESE ANCH'ESSA PER LO STESSO MOTIVO DELLE INTESTAZIONI DI
017300*    COLONNA QUI SOPRA.
017400 01  WS-RIGA-MOVIMENTO.
017500     05  WS-RM-DEBITORE                    PIC X(20).
017600     05  FILLER                            PIC X(04)  VALUE SPACES.
017700     05  FILLER                       PIC X(05)  VALUE 'PAYS '.
017800     05  WS-RM-CREDITORE                   PIC X(20).
017900     05  FILLER                            PIC X(04)  VALUE SPACES.
018000     05  WS-RM-IMPORTO                     PIC Z,ZZZ,ZZ9.99.
018100     05  FILLER                            PIC X(67)  VALUE SPACES.
018200
018300*    STAMPATA SOLO SE WS-CTR-MOVIMENTI RESTA A ZERO DOPO AVER
018400*    LETTO TUTTO MOVSALDO (RIC-0232) - IN QUEL CASO IL PROSPETTO
018500*    NON HA NESSUNA RIGA DI DETTAGLIO.
018600 01  WS-RIGA-PAREGGIO.
018700     05  FILLER                            PIC X(10)  VALUE SPACES.
018800     05  FILLER                            PIC X(30)
018900                 VALUE 'ACCOUNTS ARE BALANCED'.
019000     05  FILLER                            PIC X(92)  VALUE SPACES.
019100
019200 01  WS-RIGA-TOTALE-MOVIMENTI.
019300     05  FILLER                            PIC X(10)  VALUE SPACES.
019400     05  FILLER                            PIC X(30)
019500                 VALUE 'TOTALE MOVIMENTI DI CONGUAGLIO:'.
019600     05  WS-RTM-NUM-MOVIMENTI               PIC ZZ9.
019700     05  FILLER                            PIC X(89)  VALUE SPACES.
019800
019900*-----------------------------------------------------------------
020000* AREA DI LAVORO PER LO SPACCHETTAMENTO DEI BENEFICIARI IN
020100* STAMPA - IL CAMPO ORIGINALE DI SPE-BENEFICIARI E' A 100
020200* CARATTERI (RIC-0214 DI ISCSPESA), MA LA COLONNA "FOR-WHOM" DEL
020300* BROGLIACCIO E' LARGA SOLO 50: LA VISTA A CARATTERE SERVE A
020400* PRENDERE I PRIMI 50 SENZA SPEZZARE UN NOME A META' (RIC-0399).
020500*-----------------------------------------------------------------
020600 01  WS-BENEF-STAMPA                       PIC X(100)
020700                                            VALUE SPACES.
020800 01  WS-BENEF-STAMPA-CAR REDEFINES WS-BENEF-STAMPA.
020900     05  WS-BENEF-CAR OCCURS 100 TIMES
021000                       INDEXED BY WS-IX-CAR
021100                                            PIC X(01).
021200
021300*-----------------------------------------------------------------
021400* VISTA A BLOCCO DELLA RIGA DI PAREGGIO, TENUTA PER LA
021500* DIAGNOSTICA A VIDEO QUANDO IL PROSPETTO NON PRODUCE MOVIMENTI -
021600* IL TESORIERE VUOLE VEDERE A VIDEO CHE LA RIGA E' STATA
021700* EFFETTIVAMENTE SCRITTA SULLA STAMPA.
021800*-----------------------------------------------------------------
021900 01  WS-RIGA-PAREGGIO-PIATTA REDEFINES WS-RIGA-PAREGGIO.
022000     05  WS-RP-BLOCCO                      PIC X(132).
022100
022200*-----------------------------------------------------------------
022300* CONTATORI DI STAMPA - WS-CTR-RIGA-PAGINA GOVERNA IL SALTO
022400* TESTATA OGNI 50 RIGHE (VEDERE 3000-STAMPA-RIGA-SPESA), GLI
022500* ALTRI SONO SOLO DI CONTEGGIO PER LE RIGHE DI TOTALE.
022600*-----------------------------------------------------------------
022700 01  WS-CONTATORI.
022800     05  WS-CTR-SPESE                      PIC 9(03)  COMP
022900                                            VALUE ZERO.
023000     05  WS-CTR-MOVIMENTI                  PIC 9(03)  COMP
023100                                            VALUE ZERO.
023200     05  WS-CTR-RIGA-PAGINA                PIC 9(02)  COMP
023300                                            VALUE ZERO.
023400     05  WS-CTR-PAGINA                     PIC 9(03)  COMP
023500                                            VALUE ZERO.
023600     05  FILLER                            PIC X(04)  VALUE SPACES.
023700
023800*    TOTALE GENERALE DEGLI IMPORTI DEL BROGLIACCIO (RIC-0272) - A
023900*    9 CIFRE INTERE PERCHE' E' UNA SOMMA SU TUTTO IL FILE SPESE,
024000*    NON UN SINGOLO IMPORTO DI RIGA.
024100 01  WS-TOT-IMPORTO-SPESE                  PIC S9(9)V99
024200                                            COMP-3
024300                                            VALUE ZERO.
024400
024500*    SWITCH DI FINE FILE, UNO PER FILE LETTO, COME NEGLI ALTRI
024600*    PROGRAMMI DEL SOTTOSISTEMA SPESE.
024700 01  WS-SW-FINE-SPESE                      PIC 9      VALUE ZERO.
024800     88  EOF-SPESE                         VALUE 1.
024900 01  WS-SW-FINE-MOVSAL                     PIC 9      VALUE ZERO.
025000     88  EOF-MOVSAL                        VALUE 1.
025100
025200*-----------------------------------------------------------------
025300* CAMPI DI SERVIZIO NON STRUTTURATI - CODICI DI STATO FILE, A
025400* LIVELLO 77 PER CONVENZIONE DI REPARTO (RIC-0474). NESSUN 88
025500* SOTTOSTANTE: GUARDATI SOLO A VIDEO IN FASE DI COLLAUDO.
025600*-----------------------------------------------------------------
025700 77  FS-SPESE                              PIC X(02)  VALUE SPACES.
025800 77  FS-MOVSAL                             PIC X(02)  VALUE SPACES.
025900 77  FS-CONGUAGLIO                         PIC X(02)  VALUE SPACES.
026000
026100 PROCEDURE DIVISION.
026200*-----------------------------------------------------------------
026300* PARAGRAFO PRINCIPALE - PRIMA STAMPA PER INTERO IL BROGLIACCIO
026400* SPESE (CON LA SUA TESTATA E IL SUO TOTALE), POI RIAPRE MOVSALDO
026500* E STAMPA IL PROSPETTO DI CONGUAGLIO IN CODA ALLO STESSO FILE DI
026600* STAMPA (RIC-0179) - UN SOLO PROGRAMMA, UN SOLO JOB, UN SOLO
026700* MODULO DI CARTA CONTINUA.
026800*-----------------------------------------------------------------
026900 0000-INIZIO-ELABORAZIONE.
027000*    LA DATA E' SOLO ESTETICA (RIC-0330): NON COMPARE IN NESSUNA
027100*    TESTATA DI STAMPA, SOLO IN UN'EVENTUALE VERIFICA A VIDEO.
027200     ACCEPT WS-DATA-LAVORO FROM DATE.
027300     OPEN INPUT SPESE.
027400     OPEN OUTPUT CONGUAGLIO.
027500     PERFORM 1000-STAMPA-TESTATA-SPESE THRU 1000-EXIT.
027600     PERFORM 2000-LEGGI-SPESA THRU 2000-EXIT.
027700     PERFORM 3000-STAMPA-RIGA-SPESA THRU 3000-EXIT
027800             UNTIL EOF-SPESE.
027900     PERFORM 3900-STAMPA-TOTALE-SPESE THRU 3900-EXIT.
028000     CLOSE SPESE.
028100*    SECONDA PARTE DEL LAVORO: STESSO FILE CONGUAGLIO ANCORA
028200*    APERTO, SI CONTINUA A SCRIVERE IN CODA SENZA RIAPRIRLO.
028300     OPEN INPUT MOVSALDO.
028400     PERFORM 4000-STAMPA-TESTATA-CONGUAGLIO THRU 4000-EXIT.
028500     PERFORM 5000-LEGGI-MOVIMENTO THRU 5000-EXIT.
028600     PERFORM 6000-STAMPA-RIGA-MOVIMENTO THRU 6000-EXIT
028700             UNTIL EOF-MOVSAL.
028800*    NESSUN MOVIMENTO LETTO: I SOCI SONO GIA' IN PAREGGIO E SI
028900*    STAMPA LA RIGA FISSA "ACCOUNTS ARE BALANCED" AL POSTO DEI
029000*    DETTAGLI (RIC-0232).
029100     IF WS-CTR-MOVIMENTI = ZERO
029200         MOVE WS-RIGA-PAREGGIO TO REC-CONGUAGLIO
029300         WRITE REC-CONGUAGLIO AFTER 1
029400         DISPLAY 'RIGA PAREGGIO STAMPATA: ' WS-RP-BLOCCO (1:40).
029500     PERFORM 6900-STAMPA-TOTALE-MOVIMENTI THRU 6900-EXIT.
029600     CLOSE MOVSALDO.
029700     CLOSE CONGUAGLIO.
029800     STOP RUN.
029900
030000*-----------------------------------------------------------------
030100* TESTATA DEL BROGLIACCIO - RICHIAMATA ANCHE A META' ELENCO DA
030200* 3000-STAMPA-RIGA-SPESA OGNI 50 RIGHE, PER NON FAR SCORRERE LE
030300* INTESTAZIONI DI COLONNA FUORI DALLA PAGINA SULLA CARTA A
030400* MODULO CONTINUO.
030500*-----------------------------------------------------------------
030600 1000-STAMPA-TESTATA-SPESE.
030700     ADD 1 TO WS-CTR-PAGINA.
030800     MOVE WS-CTR-PAGINA TO WS-T1-PAGINA.
030900     MOVE WS-TESTATA-1 TO REC-CONGUAGLIO.
031000     WRITE REC-CONGUAGLIO AFTER TOP-OF-FORM.
031100     MOVE WS-TESTATA-2 TO REC-CONGUAGLIO.
031200     WRITE REC-CONGUAGLIO AFTER 2.
031300     MOVE ZERO TO WS-CTR-RIGA-PAGINA.
031400 1000-EXIT.
031500     EXIT.
031600
031700*-----------------------------------------------------------------
031800* LETTURA DI UNA SPESA - IL FILE E' GIA' STATO VALIDATO DA
031900* ISCSPESA, QUI SI LEGGE E BASTA E SI ACCUMULA IL TOTALE PER LA
032000* RIGA DI CHIUSURA (RIC-0272).
032100*-----------------------------------------------------------------
032200 2000-LEGGI-SPESA.
032300     READ SPESE
032400         AT END
032500             MOVE 1 TO WS-SW-FINE-SPESE
032600             GO TO 2000-EXIT.
032700     ADD 1 TO WS-CTR-SPESE.
032800     ADD SPE-IMPORTO TO WS-TOT-IMPORTO-SPESE.
032900 2000-EXIT.
033000     EXIT.
033100
033200*    STAMPA DI UNA RIGA DI DETTAGLIO DEL BROGLIACCIO. IL SALTO
033300*    TESTATA E' CONTROLLATO QUI, PRIMA DI COMPORRE LA RIGA, COSI'
033400*    LA RIGA CORRENTE FINISCE SEMPRE SOTTO LE INTESTAZIONI DELLA
033500*    PAGINA GIUSTA E MAI IN FONDO ALLA PRECEDENTE.
033600 3000-STAMPA-RIGA-SPESA.
033700     IF WS-CTR-RIGA-PAGINA > 50
033800         PERFORM 1000-STAMPA-TESTATA-SPESE THRU 1000-EXIT.
033900*    I BENEFICIARI SONO SEMPRE TRONCATI A 50 COLONNE IN STAMPA
034000*    (RIC-0399), ANCHE SE IL CAMPO DI ARCHIVIO NE PORTEREBBE 100 -
034100*    LA COLONNA "FOR-WHOM" DEL BROGLIACCIO NON E' PIU' LARGA.
034200     MOVE SPACES        TO WS-BENEF-STAMPA.
034300     MOVE SPE-BENEFICIARI TO WS-BENEF-STAMPA.
034400     MOVE SPE-PAGANTE      TO WS-RS-PAGANTE.
034500     MOVE SPE-IMPORTO      TO WS-RS-IMPORTO.
034600     MOVE WS-BENEF-STAMPA (1:50)
034700                           TO WS-RS-BENEFICIARI.
034800     MOVE SPE-DESCRIZIONE  TO WS-RS-DESCRIZIONE.
034900     MOVE WS-RIGA-SPESA    TO REC-CONGUAGLIO.
035000     WRITE REC-CONGUAGLIO AFTER 1.
035100     ADD 1 TO WS-CTR-RIGA-PAGINA.
035200     PERFORM 2000-LEGGI-SPESA THRU 2000-EXIT.
035300 3000-EXIT.
035400     EXIT.
035500
035600*    RIGA DI CHIUSURA DEL BROGLIACCIO (RIC-0272) - SCRITTA UNA
035700*    SOLA VOLTA, DOPO CHE L'ULTIMA SPESA E' STATA STAMPATA.
035800 3900-STAMPA-TOTALE-SPESE.
035900     MOVE WS-CTR-SPESE          TO WS-RT-NUM-RECORD.
036000     MOVE WS-TOT-IMPORTO-SPESE  TO WS-RT-TOT-IMPORTO.
036100     MOVE WS-RIGA-TOTALE-SPESE  TO REC-CONGUAGLIO.
036200     WRITE REC-CONGUAGLIO AFTER 2.
036300 3900-EXIT.
036400     EXIT.
036500
036600*-----------------------------------------------------------------
036700* TESTATA DEL PROSPETTO DI CONGUAGLIO - SEMPRE IN CAPO A UNA
036800* NUOVA PAGINA (AFTER TOP-OF-FORM), NON IN CODA ALL'ULTIMA PAGINA
036900* DEL BROGLIACCIO: I DUE ELENCHI VANNO SEMPRE STACCATI SU FOGLI
037000* DIVERSI, SU RICHIESTA DEL TESORIERE.
037100*-----------------------------------------------------------------
037200 4000-STAMPA-TESTATA-CONGUAGLIO.
037300     MOVE WS-TESTATA-3 TO REC-CONGUAGLIO.
037400     WRITE REC-CONGUAGLIO AFTER TOP-OF-FORM.
037500 4000-EXIT.
037600     EXIT.
037700
037800*-----------------------------------------------------------------
037900* LETTURA DI UN MOVIMENTO DI CONGUAGLIO - IL FILE E' GIA' PRONTO
038000* COSI' COM'E' USCITO DA REGSALDI, QUI SI LEGGE E BASTA.
038100*-----------------------------------------------------------------
038200 5000-LEGGI-MOVIMENTO.
038300     READ MOVSALDO
038400         AT END
038500             MOVE 1 TO WS-SW-FINE-MOVSAL
038600             GO TO 5000-EXIT.
038700     ADD 1 TO WS-CTR-MOVIMENTI.
038800 5000-EXIT.
038900     EXIT.
039000
039100*    STAMPA DI UNA RIGA DI MOVIMENTO - NESSUN SALTO TESTATA
039200*    INTERMEDIO QUI (A DIFFERENZA DEL BROGLIACCIO): IL PROSPETTO
039300*    DI CONGUAGLIO E' SEMPRE MOLTO PIU' CORTO, NON SERVE.
039400 6000-STAMPA-RIGA-MOVIMENTO.
039500     MOVE MOV-DEBITORE    TO WS-RM-DEBITORE.
039600     MOVE MOV-CREDITORE   TO WS-RM-CREDITORE.
039700     MOVE MOV-IMPORTO     TO WS-RM-IMPORTO.
039800     MOVE WS-RIGA-MOVIMENTO TO REC-CONGUAGLIO.
039900     WRITE REC-CONGUAGLIO AFTER 1.
040000     PERFORM 5000-LEGGI-MOVIMENTO THRU 5000-EXIT.
040100 6000-EXIT.
040200     EXIT.
040300
040400*    RIGA DI CHIUSURA DEL PROSPETTO (RIC-0419) - SCRITTA SEMPRE,
040500*    ANCHE QUANDO E' STATA STAMPATA LA RIGA DI PAREGGIO AL POSTO
040600*    DEI DETTAGLI (IN QUEL CASO IL CONTATORE E' SEMPLICEMENTE A
040700*    ZERO).
040800 6900-STAMPA-TOTALE-MOVIMENTI.
040900     MOVE WS-CTR-MOVIMENTI       TO WS-RTM-NUM-MOVIMENTI.
041000     MOVE WS-RIGA-TOTALE-MOVIMENTI TO REC-CONGUAGLIO.
041100     WRITE REC-CONGUAGLIO AFTER 2.
041200 6900-EXIT.
041300     EXIT.
