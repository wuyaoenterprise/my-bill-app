000100*****************************************************************
000200* FDMOVSAL     TRACCIATO MOVIMENTO DI CONGUAGLIO (FILE MOVSALDO)
000300*              FILE DI LAVORO INTERNO FRA REGSALDI E ELENCO -
000400*              UN RECORD PER OGNI "DEBITORE PAGA CREDITORE".
000500*              NON E' UN FILE PREVISTO A TRACCIATO ESTERNO FISSO,
000600*              QUINDI PORTA IL FILLER DI RISERVA DI PRASSI.
000700*-----------------------------------------------------------------
000800 01  REC-MOVSALDO.
000900     05  MOV-DEBITORE                      PIC X(20).
001000     05  MOV-CREDITORE                     PIC X(20).
001100     05  MOV-IMPORTO                       PIC 9(7)V99.
001200     05  FILLER                            PIC X(11).
