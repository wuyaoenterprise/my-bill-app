000100*****************************************************************
000200* FDSOCIO      TRACCIATO ANAGRAFICA SOCIO (FILE SOCI)
000300*              QUOTA-PARTE SPESE CONDIVISE - GRUPPO
000400*              USATA DA ISCSOCIO (CARICO) E REGSALDI (LETTURA)
000500*-----------------------------------------------------------------
000600* NOME SOCIO OCCUPA L'INTERO TRACCIATO (20 BYTE) - NESSUN FILLER
000700* POSSIBILE SENZA SFORARE LA LUNGHEZZA RECORD PREVISTA.
000800*-----------------------------------------------------------------
000900 01  REC-SOCIO.
001000     05  SOC-NOME                          PIC X(20).
