000100*****************************************************************
000200* FDSPESA      TRACCIATO MOVIMENTO SPESA (FILE SPESE)
000300*              CHI HA PAGATO, IMPORTO, BENEFICIARI, DESCRIZIONE
000400*              USATA DA ISCSPESA (CARICO), REGSALDI (CONGUAGLIO)
000500*              E ELENCO (STAMPA ELENCO SPESE)
000600*-----------------------------------------------------------------
000700* SPE-BENEFICIARI CONTIENE FINO A 5 NOMI SOCIO SEPARATI DA VIRGOLA
000800* (20+9+100+30 = 159 BYTE) - TRACCIATO SATURO, NESSUN FILLER
000900* POSSIBILE SENZA SFORARE LA LUNGHEZZA RECORD PREVISTA.
001000*-----------------------------------------------------------------
001100 01  REC-SPESA.
001200     05  SPE-PAGANTE                       PIC X(20).
001300     05  SPE-IMPORTO                       PIC 9(7)V99.
001400     05  SPE-BENEFICIARI                   PIC X(100).
001500     05  SPE-DESCRIZIONE                   PIC X(30).
