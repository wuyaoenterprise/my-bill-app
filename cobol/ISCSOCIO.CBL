000100*****************************************************************
000200*                                                                *
000300*   P R O G R A M M A   -   I S C S O C I O                     *
000400*                                                                *
000500*   CARICO ANAGRAFICA SOCI - GESTIONE QUOTE SPESE CONDIVISE     *
000600*                                                                *
000700*   LEGGE LE RICHIESTE DI ISCRIZIONE DAL FILE SOCTRAN, LE       *
000800*   CONTROLLA CONTRO L'ANAGRAFICA SOCI GIA' IN ESSERE (FILE     *
000900*   SOCI) E ACCODA I NOMINATIVI VALIDI. RESPINGE I NOMINATIVI   *
001000*   IN BIANCO E I DOPPIONI.                                    *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.       ISCSOCIO.
001500 AUTHOR.           M. BOTTO.
001600 INSTALLATION.     STUDIO BOTTO - ELABORAZIONE DATI.
001700 DATE-WRITTEN.     15-03-1988.
001800 DATE-COMPILED.
001900 SECURITY.         USO INTERNO - GESTIONE SOCI.
002000*-----------------------------------------------------------------
002100* ISTORICO DELLE MODIFICHE.
002200*-----------------------------------------------------------------
002300* 15-03-88  MB   RIC-0114  PRIMA STESURA. SOSTITUISCE LA SCHEDA
002400*                          CARTACEA DEI SOCI DEL CIRCOLO.
002500* 02-09-88  MB   RIC-0131  AGGIUNTO IL CONTROLLO DOPPIONI SU
002600*                          NOME ESATTO, SEGNALATO DAL TESORIERE.
002700* 21-01-90  MB   RIC-0166  LIMITE ANAGRAFICA PORTATO A 20 SOCI
002800*                          (PRIMA ERA FISSO A 10).
002900* 11-06-91  GDV  RIC-0210  IL FILE SOCI VIENE ORA RILETTO PER
003000*                          INTERO PRIMA DI ACCODARE, PER EVITARE
003100*                          SOCI-FANTASMA DOPO UN RIAVVIO A META'.
003200* 04-02-93  GDV  RIC-0249  CONTATORI DI FINE LAVORO A VIDEO PER
003300*                          IL TESORIERE (ACCETTATI/RESPINTI).
003400* 30-11-94  MB   RIC-0288  RIVISTA LA STAMPA DEI MESSAGGI DI
003500*                          SCARTO - RICHIESTA DEL DIRETTIVO.
003600* 09-08-96  LTC  RIC-0327  DATA DI ELABORAZIONE PRESA DAL SISTEMA
003700*                          (PRIMA VENIVA DIGITATA A MANO).
003800* 14-12-98  LTC  RIC-0355  BONIFICA ANNO 2000 - LA DATA DI LAVORO
003900*                          RESTA A SECOLO IMPLICITO (SOLO USO
004000*                          INTERNO PER INTESTAZIONI, NON INCIDE
004100*                          SUI TRACCIATI DI ARCHIVIO).
004200* 17-05-01  RSN  RIC-0402  IL FILE SOCTRAN NON VIENE PIU'
004300*                          CANCELLATO A FINE LAVORO DAL PROGRAMMA:
004400*                          CI PENSA ORA LA PROCEDURA DI LANCIO.
004500* 23-10-04  RSN  RIC-0447  VISTA PIATTA DI ANAGRAFICA-SOCI PER LA
004600*                          DIAGNOSTICA A VIDEO DEL TESORIERE.
004700* 08-03-07  RSN  RIC-0461  FS-SOCTRAN E FS-SOCI PORTATI A LIVELLO
004800*                          77, COME DA CONVENZIONE DI REPARTO PER
004900*                          I CAMPI DI SERVIZIO NON STRUTTURATI.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  PC-HP.
005400 OBJECT-COMPUTER.  PC-HP.
005500*-----------------------------------------------------------------
005600* C01 GOVERNA IL SALTO CARRELLO SULLA STAMPANTE DEL CIRCOLO - QUI
005700* NON SI STAMPA MA LA CLAUSOLA RESTA PER UNIFORMITA' DI REPARTO.
005800*-----------------------------------------------------------------
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    SOCTRAN E' IL TRACCIATO GREZZO DELLE RICHIESTE DI ISCRIZIONE,
006400*    UNA RIGA PER SOCIO PROPOSTO, COSI' COME LO CONSEGNA IL
006500*    TESORIERE DOPO LA RIUNIONE DI AMMISSIONE.
006600     SELECT SOCTRAN     ASSIGN TO DISK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            ACCESS MODE IS SEQUENTIAL
006900            FILE STATUS IS FS-SOCTRAN.
007000
007100*    SOCI E' L'ANAGRAFICA UFFICIALE DEL CIRCOLO, APERTA IN LETTURA
007200*    PER IL CARICO IN MEMORIA E POI RIAPERTA IN EXTEND PER
007300*    ACCODARE I NUOVI NOMINATIVI ACCETTATI.
007400     SELECT SOCI        ASSIGN TO DISK
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            ACCESS MODE IS SEQUENTIAL
007700            FILE STATUS IS FS-SOCI.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SOCTRAN
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS REC-SOCTRAN.
008400*    TRACCIATO DI TRANSAZIONE - SOLO IL NOME PROPOSTO, IL RESTO
008500*    E' FILLER DI RISERVA PER EVENTUALI CAMPI FUTURI (INDIRIZZO,
008600*    QUOTA DI ISCRIZIONE, ECC.) MAI RICHIESTI FINORA.
008700 01  REC-SOCTRAN.
008800     05  SOCT-NOME                         PIC X(20).
008900     05  FILLER                            PIC X(10).
009000
009100 FD  SOCI
009200     LABEL RECORDS ARE STANDARD.
009300*    TRACCIATO ANAGRAFICA UFFICIALE - VEDERE COPY PER I DETTAGLI
009400*    DI TESTATA (RIC-0447 E SUCCESSIVE NOTE SUL FILLER DI RISERVA).
009500     COPY FDSOCIO.
009600
009700 WORKING-STORAGE SECTION.
009800*-----------------------------------------------------------------
009900* ANAGRAFICA SOCI IN MEMORIA - MASSIMO 20 SOCI PER IL CIRCOLO.
010000* LA TABELLA VIENE CARICATA UNA VOLTA SOLA A INIZIO LAVORO E
010100* SERVE DA SPECCHIO DEL FILE SOCI PER IL CONTROLLO DOPPIONI,
010200* SENZA DOVER RILEGGERE IL FILE AD OGNI CANDIDATO (VEDERE ANCHE
010300* VETTORI.CBL PER LO STESSO ACCORGIMENTO IN ALTRI PROGRAMMI).
010400*-----------------------------------------------------------------
010500 01  WS-ANAGRAFICA-SOCI.
010600     05  WS-SOCIO-TAB OCCURS 20 TIMES
010700                       INDEXED BY WS-IX-SOCIO.
010800         10  WS-SOC-NOME-TAB               PIC X(20).
010900     05  FILLER                            PIC X(04)  VALUE SPACES.
011000
011100*    VISTA PIATTA DELLA TABELLA SOCI, USATA SOLO PER LA
011200*    DIAGNOSTICA A VIDEO DI 1000-CARICA-ANAGRAFICA (RIC-0447):
011300*    IL TESORIERE VUOLE VEDERE A COLPO D'OCCHIO I PRIMI NOMI
011400*    CARICATI SENZA DOVER SCORRERE LA TABELLA INDICE PER INDICE.
011500 01  WS-ANAGRAFICA-SOCI-PIATTA REDEFINES WS-ANAGRAFICA-SOCI.
011600     05  WS-ANAG-BLOCCO                    PIC X(404).
011700
011800*-----------------------------------------------------------------
011900* DATA DI LAVORO - SOLO PER INTESTAZIONI A VIDEO. DAL RIC-0327
012000* VIENE PRESA DAL SISTEMA OPERATIVO E NON PIU' DIGITATA A MANO
012100* DALL'OPERATORE DI TURNO.
012200*-----------------------------------------------------------------
012300 01  WS-DATA-LAVORO                        PIC 9(6)
012400                                            VALUE ZEROES.
012500*    SCOMPOSIZIONE AA/MM/GG DELLA DATA DI LAVORO PER LA STAMPA
012600*    DEL MESSAGGIO DI AVVIO (RIC-0355: SECOLO SEMPRE IMPLICITO,
012700*    QUESTA VISTA NON TOCCA MAI L'ARCHIVIO SU DISCO).
012800 01  WS-DATA-LAVORO-D REDEFINES WS-DATA-LAVORO.
012900     05  WS-DL-AA                          PIC 99.
013000     05  WS-DL-MM                          PIC 99.
013100     05  WS-DL-GG                          PIC 99.
013200
013300*-----------------------------------------------------------------
013400* CANDIDATO IN ELABORAZIONE - UNA RICHIESTA DI ISCRIZIONE ALLA
013500* VOLTA, CON L'ESITO DEL CONTROLLO SEGNATO NEL BYTE INDICATORE.
013600*-----------------------------------------------------------------
013700 01  WS-CANDIDATO.
013800     05  WS-CAND-NOME                      PIC X(20).
013900*    BYTE DI ESITO: V = VALIDO, B = NOME IN BIANCO, D = DOPPIONE
014000*    GIA' PRESENTE IN ANAGRAFICA. IMPOSTATO DA 3100-VALIDA-
014100*    CANDIDATO PRIMA DI DECIDERE SE ACCETTARE O RESPINGERE.
014200     05  WS-CAND-ESITO                     PIC X(01).
014300         88  CAND-VALIDO                   VALUE 'V'.
014400         88  CAND-IN-BIANCO                VALUE 'B'.
014500         88  CAND-DOPPIONE                 VALUE 'D'.
014600     05  FILLER                            PIC X(09)  VALUE SPACES.
014700
014800*-----------------------------------------------------------------
014900* SWITCH DI FINE FILE.
015000*-----------------------------------------------------------------
015100*    FINE-TRANSAZIONI: SI ALZA QUANDO SOCTRAN E' STATO LETTO PER
015200*    INTERO. LA VISTA A CARATTERE SERVE SOLO PER LA RIGA DI
015300*    CONTROLLO STAMPATA IN CHIUSURA (9000-CHIUSURA).
015400 01  WS-SW-FINE-TRAN                       PIC 9      VALUE ZERO.
015500     88  EOF-TRAN                          VALUE 1.
015600 01  WS-SW-FINE-TRAN-X REDEFINES WS-SW-FINE-TRAN
015700                                            PIC X(01).
015800
015900*    FINE-SOCI: SI ALZA A FINE CARICO DELL'ANAGRAFICA IN MEMORIA,
016000*    IN 1010-LEGGI-SOCIO. UNA VOLTA CARICATA LA TABELLA IL FILE
016100*    SOCI VIENE CHIUSO E RIAPERTO IN EXTEND PIU' AVANTI.
016200 01  WS-SW-FINE-SOCI                       PIC 9      VALUE ZERO.
016300     88  EOF-SOCI                          VALUE 1.
016400
016500*-----------------------------------------------------------------
016600* CONTATORI DI LAVORO - RIEPILOGATI A VIDEO IN CHIUSURA PER IL
016700* TESORIERE (RIC-0249).
016800*-----------------------------------------------------------------
016900 01  WS-CONTATORI.
017000     05  WS-NUM-SOCI                       PIC 9(02)  COMP
017100                                            VALUE ZERO.
017200     05  WS-CTR-LETTI-TRAN                 PIC 9(03)  COMP
017300                                            VALUE ZERO.
017400     05  WS-CTR-ACCETTATI                  PIC 9(03)  COMP
017500                                            VALUE ZERO.
017600     05  WS-CTR-RESPINTI                   PIC 9(03)  COMP
017700                                            VALUE ZERO.
017800     05  FILLER                            PIC X(02)  VALUE SPACES.
017900
018000*-----------------------------------------------------------------
018100* CAMPI DI SERVIZIO NON STRUTTURATI - CODICI DI STATO FILE, A
018200* LIVELLO 77 PER CONVENZIONE DI REPARTO (RIC-0461).
018300*-----------------------------------------------------------------
018400 77  FS-SOCTRAN                            PIC X(02)  VALUE SPACES.
018500 77  FS-SOCI                               PIC X(02)  VALUE SPACES.
018600
018700 PROCEDURE DIVISION.
018800*-----------------------------------------------------------------
018900* PARAGRAFO PRINCIPALE - SEQUENZA DI LAVORO DEL PROGRAMMA:
019000* 1) CARICA L'ANAGRAFICA SOCI GIA' ESISTENTE IN TABELLA;
019100* 2) APRE SOCTRAN IN INPUT E SOCI IN EXTEND (ACCODAMENTO);
019200* 3) SCORRE LE RICHIESTE UNA PER UNA FINO A FINE FILE;
019300* 4) CHIUDE I FILE E STAMPA IL RIEPILOGO FINALE A VIDEO.
019400*-----------------------------------------------------------------
019500 0000-INIZIO-ELABORAZIONE.
019600     ACCEPT WS-DATA-LAVORO FROM DATE.
019700     DISPLAY 'ISCSOCIO - CARICO ANAGRAFICA SOCI DEL '
019800             WS-DL-GG '/' WS-DL-MM '/' WS-DL-AA.
019900     PERFORM 1000-CARICA-ANAGRAFICA THRU 1000-EXIT.
020000     OPEN INPUT SOCTRAN.
020100*    APERTURA IN EXTEND: I NUOVI SOCI VANNO IN CODA AL FILE
020200*    ESISTENTE, MAI IN SOVRASCRITTURA (RIC-0210).
020300     OPEN EXTEND SOCI.
020400     PERFORM 2000-LEGGI-TRANSAZIONE THRU 2000-EXIT.
020500     PERFORM 3000-ELABORA-TRANSAZIONE THRU 3000-EXIT
020600             UNTIL EOF-TRAN.
020700     PERFORM 9000-CHIUSURA THRU 9000-EXIT.
020800     STOP RUN.
020900
021000*-----------------------------------------------------------------
021100* CARICO IN TABELLA DELL'ANAGRAFICA SOCI GIA' ISCRITTI. IL FILE
021200* VIENE RILETTO PER INTERO PRIMA DI QUALSIASI ACCODAMENTO, COSI'
021300* DA NON PERDERE MAI IL CONFRONTO DOPPIONI SE IL LAVORO VIENE
021400* RIAVVIATO A META' (RIC-0210 - SOCI-FANTASMA).
021500*-----------------------------------------------------------------
021600 1000-CARICA-ANAGRAFICA.
021700     OPEN INPUT SOCI.
021800     PERFORM 1010-LEGGI-SOCIO THRU 1010-EXIT
021900             UNTIL EOF-SOCI.
022000     CLOSE SOCI.
022100     DISPLAY 'ANAGRAFICA CARICATA - PRIMI SOCI: '
022200             WS-ANAG-BLOCCO (1:60).
022300 1000-EXIT.
022400     EXIT.
022500
022600*    LEGGE UN SOCIO DALL'ANAGRAFICA E LO ACCODA IN TABELLA. NON
022700*    C'E' CONTROLLO DI CAPIENZA QUI: SE L'ANAGRAFICA SU DISCO
022800*    SUPERASSE I 20 POSTI SAREBBE UN ERRORE DI GESTIONE A MONTE,
022900*    NON UN CASO DA PREVEDERE A RUNTIME.
023000 1010-LEGGI-SOCIO.
023100     READ SOCI
023200         AT END
023300             MOVE 1 TO WS-SW-FINE-SOCI
023400             GO TO 1010-EXIT.
023500     ADD 1 TO WS-NUM-SOCI.
023600     MOVE SOC-NOME TO WS-SOC-NOME-TAB (WS-NUM-SOCI).
023700 1010-EXIT.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100* LETTURA DI UNA RICHIESTA DI ISCRIZIONE DA SOCTRAN.
024200*-----------------------------------------------------------------
024300 2000-LEGGI-TRANSAZIONE.
024400     READ SOCTRAN
024500         AT END
024600             MOVE 1 TO WS-SW-FINE-TRAN
024700             GO TO 2000-EXIT.
024800     ADD 1 TO WS-CTR-LETTI-TRAN.
024900     MOVE SOCT-NOME TO WS-CAND-NOME.
025000 2000-EXIT.
025100     EXIT.
025200
025300*-----------------------------------------------------------------
025400* SMISTAMENTO DI UNA RICHIESTA: VALIDA, POI ACCETTA O RESPINGE
025500* A SECONDA DELL'ESITO, INFINE PASSA ALLA RICHIESTA SUCCESSIVA.
025600*-----------------------------------------------------------------
025700 3000-ELABORA-TRANSAZIONE.
025800     PERFORM 3100-VALIDA-CANDIDATO THRU 3100-EXIT.
025900     IF CAND-VALIDO
026000         PERFORM 3200-ACCETTA-SOCIO THRU 3200-EXIT
026100     ELSE
026200         PERFORM 3300-RESPINGI-SOCIO THRU 3300-EXIT.
026300     PERFORM 2000-LEGGI-TRANSAZIONE THRU 2000-EXIT.
026400 3000-EXIT.
026500     EXIT.
026600
026700*    CONTROLLO DI VALIDITA' DEL CANDIDATO. DUE MOTIVI DI SCARTO:
026800*    NOME IN BIANCO (SCHEDA COMPILATA MALE) OPPURE DOPPIONE
026900*    (STESSO NOME GIA' PRESENTE IN ANAGRAFICA, CONFRONTO ESATTO
027000*    SENZA TOLLERANZA SU MAIUSCOLE/MINUSCOLE - RIC-0131).
027100 3100-VALIDA-CANDIDATO.
027200     IF WS-CAND-NOME = SPACES
027300         SET CAND-IN-BIANCO TO TRUE
027400         GO TO 3100-EXIT.
027500     SET CAND-VALIDO TO TRUE.
027600     PERFORM 3110-CERCA-DOPPIONE THRU 3110-EXIT
027700             VARYING WS-IX-SOCIO FROM 1 BY 1
027800             UNTIL WS-IX-SOCIO > WS-NUM-SOCI.
027900 3100-EXIT.
028000     EXIT.
028100
028200*    SCANSIONE DELLA TABELLA SOCI GIA' CARICATA: SE IL NOME
028300*    COMBACIA CON UNO GIA' PRESENTE, SEGNA DOPPIONE. LA SCANSIONE
028400*    PROSEGUE COMUNQUE FINO IN FONDO ALLA TABELLA - NON SI ESCE
028500*    ANTICIPATAMENTE, TANTO LA TABELLA E' PICCOLA (MAX 20 SOCI).
028600 3110-CERCA-DOPPIONE.
028700     IF WS-SOC-NOME-TAB (WS-IX-SOCIO) = WS-CAND-NOME
028800         SET CAND-DOPPIONE TO TRUE.
028900 3110-EXIT.
029000     EXIT.
029100
029200*    ACCETTAZIONE: IL CANDIDATO ENTRA SUBITO IN TABELLA (COSI' UN
029300*    OMONIMO SUCCESSIVO NELLA STESSA CORSA VIENE GIA' RICONOSCIUTO
029400*    COME DOPPIONE) E VIENE SCRITTO IN CODA AL FILE SOCI.
029500 3200-ACCETTA-SOCIO.
029600     ADD 1 TO WS-NUM-SOCI.
029700     MOVE WS-CAND-NOME TO WS-SOC-NOME-TAB (WS-NUM-SOCI).
029800     MOVE WS-CAND-NOME TO SOC-NOME.
029900     WRITE REC-SOCIO.
030000     ADD 1 TO WS-CTR-ACCETTATI.
030100     DISPLAY 'ACCETTATO   : ' WS-CAND-NOME.
030200 3200-EXIT.
030300     EXIT.
030400
030500*    SCARTO: IL MESSAGGIO A VIDEO CAMBIA A SECONDA DEL MOTIVO,
030600*    COSI' L'OPERATORE DI TURNO SA SUBITO SE SEGNALARE LA SCHEDA
030700*    AL TESORIERE PER UN NOME MANCANTE O PER UN DOPPIONE
030800*    (RICHIESTA DEL DIRETTIVO, RIC-0288).
030900 3300-RESPINGI-SOCIO.
031000     ADD 1 TO WS-CTR-RESPINTI.
031100     IF CAND-IN-BIANCO
031200         DISPLAY 'RESPINTO    : NOME SOCIO IN BIANCO'
031300     ELSE
031400         DISPLAY 'RESPINTO    : ' WS-CAND-NOME
031500                 ' - SOCIO GIA'' ESISTENTE'.
031600 3300-EXIT.
031700     EXIT.
031800
031900*-----------------------------------------------------------------
032000* CHIUSURA LAVORO: CHIUDE I FILE E STAMPA IL RIEPILOGO CONTATORI
032100* A VIDEO PER IL TESORIERE (RIC-0249). L'ULTIMA RIGA CONFERMA LO
032200* STATO DELLO SWITCH DI FINE TRANSAZIONI, UTILE IN DIAGNOSTICA SE
032300* IL CONTEGGIO NON TORNA CON LE SCHEDE CONSEGNATE A MANO.
032400*-----------------------------------------------------------------
032500 9000-CHIUSURA.
032600     CLOSE SOCTRAN.
032700     CLOSE SOCI.
032800     DISPLAY 'TRANSAZIONI LETTE    : ' WS-CTR-LETTI-TRAN.
032900     DISPLAY 'SOCI ACCETTATI       : ' WS-CTR-ACCETTATI.
033000     DISPLAY 'RICHIESTE RESPINTE   : ' WS-CTR-RESPINTI.
033100     DISPLAY 'STATO FINE TRANSAZ.  : ' WS-SW-FINE-TRAN-X.
033200 9000-EXIT.
033300     EXIT.
