000100*****************************************************************
000200*                                                                *
000300*   P R O G R A M M A   -   R E G S A L D I                     *
000400*                                                                *
000500*   REGOLAMENTO SPESE CONDIVISE - CALCOLO SALDI E CONGUAGLIO    *
000600*                                                                *
000700*   LEGGE L'ANAGRAFICA SOCI E IL BROGLIACCIO DELLE SPESE,       *
000800*   RIPARTISCE OGNI SPESA IN PARTI UGUALI FRA I BENEFICIARI E   *
000900*   ACCUMULA UN SALDO NETTO PER SOCIO. DAI SALDI RICAVA LA      *
001000*   LISTA MINIMA DI MOVIMENTI "IL DEBITORE PAGA IL CREDITORE"   *
001100*   E LA SCRIVE SUL FILE DI LAVORO MOVSALDO, LETTO POI DAL      *
001200*   PROGRAMMA ELENCO PER LA STAMPA DEL PROSPETTO DI CONGUAGLIO. *
001300*                                                                *
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.       REGSALDI.
001700 AUTHOR.           M. BOTTO.
001800 INSTALLATION.     STUDIO BOTTO - ELABORAZIONE DATI.
001900 DATE-WRITTEN.     30-06-1988.
002000 DATE-COMPILED.
002100 SECURITY.         USO INTERNO - GESTIONE SPESE.
002200*-----------------------------------------------------------------
002300* ISTORICO DELLE MODIFICHE.
002400*-----------------------------------------------------------------
002500* 30-06-88  MB   RIC-0122  PRIMA STESURA - RIPARTO SEMPLICE A
002600*                          TESTA (OGNI SOCIO PAGA LA STESSA
002700*                          QUOTA, SENZA GUARDARE I BENEFICIARI).
002800* 14-01-89  MB   RIC-0141  RIPARTO ORA SUI SOLI BENEFICIARI
002900*                          ELENCATI NELLA SPESA, SU RICHIESTA DEL
003000*                          TESORIERE (NON PIU' A TESTA FISSA).
003100* 27-11-90  MB   RIC-0177  AGGIUNTO L'ALGORITMO DI CONGUAGLIO A
003200*                          MINIMO NUMERO DI MOVIMENTI (PRIMA
003300*                          OGNUNO REGOLAVA CON OGNUNO).
003400* 19-08-92  GDV  RIC-0231  TOLLERANZA DI 1 CENTESIMO SUI SALDI
003500*                          PER ASSORBIRE GLI ARROTONDAMENTI DEL
003600*                          RIPARTO.
003700* 15-03-94  GDV  RIC-0271  BLOCCO SE MENO DI DUE SOCI IN
003800*                          ANAGRAFICA - IL CONGUAGLIO NON HA
003900*                          SENSO CON UN SOCIO SOLO.
004000* 07-10-95  MB   RIC-0301  NOMI BENEFICIARI NON PIU' PRESENTI IN
004100*                          ANAGRAFICA IGNORATI ANZICHE' MANDARE
004200*                          IN ABEND IL PROGRAMMA.
004300* 09-08-96  LTC  RIC-0329  DATA DI ELABORAZIONE PRESA DAL SISTEMA
004400*                          (PRIMA VENIVA DIGITATA A MANO).
004500* 14-12-98  LTC  RIC-0357  BONIFICA ANNO 2000 - LA DATA DI LAVORO
004600*                          RESTA A SECOLO IMPLICITO (SOLO USO
004700*                          INTERNO PER INTESTAZIONI, NON INCIDE
004800*                          SUI TRACCIATI DI ARCHIVIO).
004900* 22-06-02  RSN  RIC-0418  QUADRATURA DI CONTROLLO A VIDEO FRA
005000*                          TOTALE CREDITI E TOTALE DEBITI A FINE
005100*                          RIPARTO, RICHIESTA DAI REVISORI.
005200* 30-09-06  RSN  RIC-0468  VISTA PIATTA DELLA TABELLA SALDI PER
005300*                          LA DIAGNOSTICA A VIDEO DEL TESORIERE.
005400* 12-04-08  RSN  RIC-0473  WS-IX-APPOGGIO, FS-SOCI, FS-SPESE E
005500*                          FS-MOVSAL PORTATI A LIVELLO 77, COME DA
005600*                          CONVENZIONE DI REPARTO PER GLI INDICI E
005700*                          I CODICI DI STATO NON STRUTTURATI.
005800*-----------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  PC-HP.
006200 OBJECT-COMPUTER.  PC-HP.
006300*-----------------------------------------------------------------
006400* C01 GOVERNA IL SALTO CARRELLO SULLA STAMPANTE DEL CIRCOLO - QUI
006500* NON SI STAMPA MA LA CLAUSOLA RESTA PER UNIFORMITA' DI REPARTO.
006600*-----------------------------------------------------------------
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    ANAGRAFICA SOCI, LETTA UNA VOLTA SOLA A INIZIO LAVORO.
007200     SELECT SOCI        ASSIGN TO DISK
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            ACCESS MODE IS SEQUENTIAL
007500            FILE STATUS IS FS-SOCI.
007600
007700*    BROGLIACCIO DELLE SPESE ACCETTATE DA ISCSPESA, LETTO PER
007800*    INTERO PER ACCUMULARE I SALDI.
007900     SELECT SPESE       ASSIGN TO DISK
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            ACCESS MODE IS SEQUENTIAL
008200            FILE STATUS IS FS-SPESE.
008300
008400*    FILE DI LAVORO TRA REGSALDI E ELENCO: UNA RIGA PER OGNI
008500*    MOVIMENTO DI CONGUAGLIO CALCOLATO DALL'ALGORITMO A MINIMO
008600*    NUMERO DI TRANSAZIONI (RIC-0177). RISCRITTO DA CAPO OGNI
008700*    CORSA, MAI IN EXTEND.
008800     SELECT MOVSALDO    ASSIGN TO DISK
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            ACCESS MODE IS SEQUENTIAL
009100            FILE STATUS IS FS-MOVSAL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SOCI
009600     LABEL RECORDS ARE STANDARD.
009700*    VEDERE COPY PER I DETTAGLI DI TESTATA.
009800     COPY FDSOCIO.
009900
010000 FD  SPESE
010100     LABEL RECORDS ARE STANDARD.
010200*    VEDERE COPY PER I DETTAGLI DI TESTATA.
010300     COPY FDSPESA.
010400
010500 FD  MOVSALDO
010600     LABEL RECORDS ARE STANDARD.
010700*    VEDERE COPY PER I DETTAGLI DI TESTATA (RIC-0177).
010800     COPY FDMOVSAL.
010900
011000 WORKING-STORAGE SECTION.
011100*-----------------------------------------------------------------
011200* DATA DI LAVORO - SOLO PER INTESTAZIONI A VIDEO. DAL RIC-0329
011300* VIENE PRESA DAL SISTEMA OPERATIVO E NON PIU' DIGITATA A MANO.
011400*-----------------------------------------------------------------
011500 01  WS-DATA-LAVORO                        PIC 9(6)
011600                                            VALUE ZEROES.
011700*    SCOMPOSIZIONE AA/MM/GG, SOLO PER LA RIGA DI AVVIO A VIDEO
011800*    (RIC-0357: SECOLO SEMPRE IMPLICITO).
011900 01  WS-DATA-LAVORO-D REDEFINES WS-DATA-LAVORO.
012000     05  WS-DL-AA                          PIC 99.
012100     05  WS-DL-MM                          PIC 99.
012200     05  WS-DL-GG                          PIC 99.
012300
012400*-----------------------------------------------------------------
012500* ANAGRAFICA SOCI IN MEMORIA - CARICATA UNA VOLTA SOLA IN
012600* 1000-CARICA-ANAGRAFICA E MAI PIU' TOCCATA: SERVE SOLO A DARE UN
012700* NOME AI SALDI E A VERIFICARE CHE PAGANTE E BENEFICIARI DI OGNI
012800* SPESA SIANO SOCI REGOLARMENTE ISCRITTI.
012900*-----------------------------------------------------------------
013000 01  WS-TABELLA-SOCI.
013100     05  WS-SOCIO-TAB OCCURS 20 TIMES
013200                       INDEXED BY WS-IX-SOCIO.
013300         10  WS-SOC-NOME-TAB               PIC X(20).
013400     05  FILLER                            PIC X(04)  VALUE SPACES.
013500
013600*    VISTA PIATTA USATA SOLO PER LA DIAGNOSTICA A VIDEO DI
013700*    1100-INIZIALIZZA-SALDI (RIC-0468) - IL TESORIERE VUOLE
013800*    VEDERE I PRIMI NOMI CARICATI SENZA SCORRERE LA TABELLA.
013900 01  WS-TABELLA-SOCI-PIATTA REDEFINES WS-TABELLA-SOCI.
014000     05  WS-SOCI-BLOCCO                    PIC X(404).
014100
014200*-----------------------------------------------------------------
014300* TABELLA SALDI - UN ELEMENTO PER SOCIO, ALLINEATA UNO A UNO
014400* ALLA TABELLA ANAGRAFICA (STESSO INDICE WS-IX-BIL). L'IMPORTO E'
014500* TENUTO CON SEGNO: POSITIVO SIGNIFICA CHE IL SOCIO HA ANTICIPATO
014600* PIU' DI QUANTO GLI SPETTA (E' UN CREDITORE), NEGATIVO CHE DEVE
014700* ANCORA VERSARE LA SUA QUOTA (E' UN DEBITORE).
014800*-----------------------------------------------------------------
014900 01  WS-TABELLA-SALDI.
015000     05  WS-SALDO-TAB OCCURS 20 TIMES
015100                       INDEXED BY WS-IX-BIL.
015200         10  BIL-NOME                      PIC X(20).
015300         10  BIL-IMPORTO                   PIC S9(7)V99
015400                                            COMP-3.
015500     05  FILLER                            PIC X(04)  VALUE SPACES.
015600
015700*    VISTA PIATTA USATA SOLO PER LA DIAGNOSTICA A VIDEO DI
015800*    1100-INIZIALIZZA-SALDI (RIC-0468).
015900 01  WS-TABELLA-SALDI-PIATTA REDEFINES WS-TABELLA-SALDI.
016000     05  WS-SALDI-BLOCCO                   PIC X(504).
016100
016200*-----------------------------------------------------------------
016300* TABELLE DI RIPARTO - CREDITORI E DEBITORI DOPO LA PARTIZIONE
016400* DI 4000-PARTIZIONA-SALDI. A DIFFERENZA DELLA TABELLA SALDI,
016500* L'IMPORTO QUI E' SEMPRE TENUTO POSITIVO (VALORE ASSOLUTO DEL
016600* CREDITO O DEL DEBITO RESIDUO), PER NON DOVER RAGIONARE SUI SEGNI
016700* DURANTE L'ABBINAMENTO DI 5100-ABBINA-CREDITORE-DEBITORE.
016800*-----------------------------------------------------------------
016900 01  WS-TABELLA-CREDITORI.
017000     05  WS-CREDITORE-TAB OCCURS 20 TIMES
017100                           INDEXED BY WS-IX-CRED.
017200         10  CRE-NOME                      PIC X(20).
017300         10  CRE-IMPORTO                   PIC S9(7)V99
017400                                            COMP-3.
017500     05  FILLER                            PIC X(04)  VALUE SPACES.
017600
017700 01  WS-TABELLA-DEBITORI.
017800     05  WS-DEBITORE-TAB OCCURS 20 TIMES
017900                          INDEXED BY WS-IX-DEB.
018000         10  DEB-NOME                      PIC X(20).
018100         10  DEB-IMPORTO                   PIC S9(7)V99
018200                                            COMP-3.
018300     05  FILLER                            PIC X(04)  VALUE SPACES.
018400
018500*-----------------------------------------------------------------
018600* ELENCO BENEFICIARI DI UNA SPESA, DOPO LO SPACCHETTAMENTO DELLA
018700* STRINGA SEPARATA DA VIRGOLE (3100-SPACCHETTA-BENEFICIARI). AL
018800* MASSIMO 5 NOMINATIVI PER SPESA, COME NEL TRACCIATO FDSPESA
018900* (100 CARATTERI, RIC-0214 DI ISCSPESA).
019000*-----------------------------------------------------------------
019100 01  WS-ELENCO-BENEFICIARI.
019200     05  WS-BENEF-TAB OCCURS 5 TIMES
019300                       INDEXED BY WS-IX-BENEF
019400                                            PIC X(20).
019500     05  FILLER                            PIC X(04)  VALUE SPACES.
019600
019700*-----------------------------------------------------------------
019800* CONTATORI DI LAVORO - RIEPILOGATI A VIDEO NELLA QUADRATURA DI
019900* CONTROLLO FINALE (RIC-0418).
020000*-----------------------------------------------------------------
020100 01  WS-CONTATORI.
020200     05  WS-NUM-SOCI                       PIC 9(02)  COMP
020300                                            VALUE ZERO.
020400     05  WS-NUM-BIL                        PIC 9(02)  COMP
020500                                            VALUE ZERO.
020600     05  WS-NUM-CRED                       PIC 9(02)  COMP
020700                                            VALUE ZERO.
020800     05  WS-NUM-DEB                        PIC 9(02)  COMP
020900                                            VALUE ZERO.
021000     05  WS-NUM-BENEF                      PIC 9(02)  COMP
021100                                            VALUE ZERO.
021200     05  WS-CTR-SPESE-LETTE                PIC 9(03)  COMP
021300                                            VALUE ZERO.
021400     05  WS-CTR-SPESE-SALTATE              PIC 9(03)  COMP
021500                                            VALUE ZERO.
021600     05  WS-CTR-TRANSAZIONI                PIC 9(03)  COMP
021700                                            VALUE ZERO.
021800     05  FILLER                            PIC X(02)  VALUE SPACES.
021900
022000*-----------------------------------------------------------------
022100* INDICE DI SERVIZIO PER GLI SCAMBI DELL'ORDINAMENTO A BOLLA
022200* (4520/4620) - A LIVELLO 77, FUORI DAL GRUPPO CONTATORI, PER
022300* CONVENZIONE DI REPARTO (RIC-0473).
022400*-----------------------------------------------------------------
022500 77  WS-IX-APPOGGIO                        PIC 9(02)  COMP
022600                                            VALUE ZERO.
022700
022800*-----------------------------------------------------------------
022900* AREA DI SCAMBIO PER L'ORDINAMENTO A BOLLA - UN SOLO ELEMENTO
023000* TEMPORANEO CONDIVISO SIA DA 4520-CONFRONTA-CREDITORI CHE DA
023100* 4620-CONFRONTA-DEBITORI, TANTO NON SONO MAI ATTIVI INSIEME.
023200*-----------------------------------------------------------------
023300 01  WS-AREA-SCAMBIO.
023400     05  WS-CAND-SCAMBIO-NOME              PIC X(20).
023500     05  WS-CAND-SCAMBIO-IMPORTO           PIC S9(7)V99
023600                                            COMP-3.
023700     05  FILLER                            PIC X(04)  VALUE SPACES.
023800
023900*-----------------------------------------------------------------
024000* IMPORTI DI LAVORO DEL RIPARTO E DELL'ABBINAMENTO. WS-TOT-CREDITI
024100* E WS-TOT-DEBITI SONO A 9 CIFRE INTERE (E NON 7 COME I SALDI DI
024200* SOCIO) PERCHE' SONO SOMME SU TUTTA L'ANAGRAFICA E POTREBBERO
024300* SUPERARE IL CAMPO DI UN SINGOLO SALDO.
024400*-----------------------------------------------------------------
024500 01  WS-IMPORTI-LAVORO.
024600     05  WS-SPLIT                          PIC S9(7)V99
024700                                            COMP-3.
024800     05  WS-PAGA                           PIC S9(7)V99
024900                                            COMP-3.
025000     05  WS-TOT-CREDITI                     PIC S9(9)V99
025100                                            COMP-3
025200                                            VALUE ZERO.
025300     05  WS-TOT-DEBITI                     PIC S9(9)V99
025400                                            COMP-3
025500                                            VALUE ZERO.
025600     05  FILLER                            PIC X(04)  VALUE SPACES.
025700
025800*    SWITCH DI FINE FILE PER SOCI E SPESE - UNO PER FILE, COME
025900*    NEGLI ALTRI PROGRAMMI DEL SOTTOSISTEMA SPESE (ISCSOCIO,
026000*    ISCSPESA), MAI UN UNICO SWITCH CONDIVISO.
026100 01  WS-SW-FINE-SOCI                       PIC 9      VALUE ZERO.
026200     88  EOF-SOCI                          VALUE 1.
026300 01  WS-SW-FINE-SPESE                      PIC 9      VALUE ZERO.
026400     88  EOF-SPESE                         VALUE 1.
026500
026600*    SWITCH DI RICERCA - RIUSATO DA TUTTE LE SCANSIONI DELLA
026700*    TABELLA SALDI (PAGANTE E BENEFICIARI), SEMPRE REIMPOSTATO A
026800*    'N' PRIMA DI OGNI NUOVA RICERCA.
026900 01  WS-SW-TROVATO                         PIC X(01)  VALUE 'N'.
027000     88  TROVATO                           VALUE 'S'.
027100     88  NON-TROVATO                       VALUE 'N'.
027200
027300*-----------------------------------------------------------------
027400* CAMPI DI SERVIZIO NON STRUTTURATI - CODICI DI STATO FILE, A
027500* LIVELLO 77 PER CONVENZIONE DI REPARTO (RIC-0473), COME I
027600* CORRISPONDENTI CAMPI DI ISCSOCIO E ISCSPESA. NESSUN 88
027700* SOTTOSTANTE: SONO GUARDATI SOLO A VIDEO IN FASE DI COLLAUDO,
027800* MAI TESTATI DAL PROGRAMMA IN ESERCIZIO.
027900*-----------------------------------------------------------------
028000 77  FS-SOCI                               PIC X(02)  VALUE SPACES.
028100 77  FS-SPESE                              PIC X(02)  VALUE SPACES.
028200 77  FS-MOVSAL                             PIC X(02)  VALUE SPACES.
028300
028400 PROCEDURE DIVISION.
028500*-----------------------------------------------------------------
028600* PARAGRAFO PRINCIPALE - SEQUENZA COMPLETA DEL CONGUAGLIO:
028700* 1) CARICA L'ANAGRAFICA E BLOCCA SE MENO DI DUE SOCI (RIC-0271);
028800* 2) AZZERA I SALDI E LEGGE IL BROGLIACCIO DELLE SPESE,
028900*    RIPARTENDO OGNI SPESA SUI SUOI BENEFICIARI;
029000* 3) PARTIZIONA I SALDI IN CREDITORI E DEBITORI, LI ORDINA E
029100*    GENERA I MOVIMENTI DI CONGUAGLIO A MINIMO NUMERO DI
029200*    TRANSAZIONI;
029300* 4) STAMPA LA QUADRATURA DI CONTROLLO A VIDEO (RIC-0418).
029400*-----------------------------------------------------------------
029500 0000-INIZIO-ELABORAZIONE.
029600*    LA DATA VIENE PRESA DAL SISTEMA (RIC-0329) E SERVE SOLO PER
029700*    LA RIGA DI AVVIO A VIDEO - NON E' SCRITTA SU NESSUN FILE.
029800     ACCEPT WS-DATA-LAVORO FROM DATE.
029900     DISPLAY 'REGSALDI - CONGUAGLIO SPESE DEL '
030000             WS-DL-GG '/' WS-DL-MM '/' WS-DL-AA.
030100*    PRIMO PASSO: SENZA L'ANAGRAFICA IN TABELLA NON SI PUO' NE'
030200*    VALIDARE UN NOME NE' DARE UN'ETICHETTA A NESSUN SALDO.
030300     PERFORM 1000-CARICA-ANAGRAFICA THRU 1000-EXIT.
030400*    IL CONGUAGLIO NON HA SENSO CON UN SOCIO SOLO O NESSUNO:
030500*    NON C'E' NESSUNO CON CUI REGOLARE UN DEBITO (RIC-0271).
030600     IF WS-NUM-SOCI < 2
030700         DISPLAY 'MENO DI DUE SOCI IN ANAGRAFICA - IL '
030800                 'CONGUAGLIO NON HA SENSO. LAVORO SOSPESO.'
030900         GO TO 0000-FINE.
031000     PERFORM 1100-INIZIALIZZA-SALDI THRU 1100-EXIT.
031100     OPEN INPUT SPESE.
031200*    MOVSALDO VIENE SEMPRE RIAPERTO IN OUTPUT: E' UN FILE DI
031300*    LAVORO, NON UN ARCHIVIO STORICO COME SOCI O SPESE.
031400     OPEN OUTPUT MOVSALDO.
031500*    LETTURA DI TESTA SEGUITA DAL CICLO DI RIPARTO: OGNI SPESA
031600*    LETTA VIENE SPACCHETTATA E RIPARTITA SUI SUOI BENEFICIARI
031700*    PRIMA DI LEGGERE LA SPESA SUCCESSIVA (RIPARTO FATTO
031800*    RECORD PER RECORD, MAI IN BLOCCO).
031900     PERFORM 2000-LEGGI-SPESA THRU 2000-EXIT.
032000     PERFORM 3000-RIPARTISCI-SPESA THRU 3000-EXIT
032100             UNTIL EOF-SPESE.
032200     CLOSE SPESE.
032300*    DALLA PARTIZIONE IN POI SI LAVORA SOLO IN MEMORIA SULLA
032400*    TABELLA SALDI GIA' COMPLETA - NESSUN FILE DA LEGGERE.
032500     PERFORM 4000-PARTIZIONA-SALDI THRU 4000-EXIT.
032600*    ORDINAMENTO SEPARATO DELLE DUE TABELLE (CREDITORI E
032700*    DEBITORI) PRIMA DI GENERARE I MOVIMENTI: L'ABBINAMENTO
032800*    GOLOSO DI 5000 RICHIEDE ENTRAMBE GIA' IN ORDINE
032900*    DECRESCENTE PER DARE IL MINOR NUMERO DI TRANSAZIONI.
033000     PERFORM 4500-ORDINA-CREDITORI THRU 4500-EXIT.
033100     PERFORM 4600-ORDINA-DEBITORI THRU 4600-EXIT.
033200     PERFORM 5000-GENERA-MOVIMENTI THRU 5000-EXIT.
033300     CLOSE MOVSALDO.
033400     PERFORM 8000-QUADRATURA-CONTROLLO THRU 8000-EXIT.
033500 0000-FINE.
033600*    UNICO PUNTO DI USCITA DEL PROGRAMMA, RAGGIUNTO SIA DALLA
033700*    NORMALE FINE LAVORO SIA DAL BLOCCO PER ANAGRAFICA
033800*    INSUFFICIENTE (RIC-0271).
033900     STOP RUN.
034000
034100*-----------------------------------------------------------------
034200* CARICO IN TABELLA DELL'ANAGRAFICA SOCI. SEMPLICE LETTURA
034300* SEQUENZIALE FINO A FINE FILE, SENZA CONTROLLI: L'ANAGRAFICA E'
034400* MANTENUTA DA ISCSOCIO, QUI SI DA' PER BUONA COSI' COM'E'.
034500*-----------------------------------------------------------------
034600 1000-CARICA-ANAGRAFICA.
034700     OPEN INPUT SOCI.
034800     PERFORM 1010-LEGGI-SOCIO THRU 1010-EXIT
034900             UNTIL EOF-SOCI.
035000     CLOSE SOCI.
035100 1000-EXIT.
035200     EXIT.
035300
035400 1010-LEGGI-SOCIO.
035500*    NESSUN CONTROLLO DI CAPIENZA SULLA TABELLA (20 ELEMENTI):
035600*    ISCSOCIO GIA' BLOCCA L'ANAGRAFICA A QUEL NUMERO, QUINDI QUI
035700*    NON PUO' MAI TRABOCCARE.
035800     READ SOCI
035900         AT END
036000             MOVE 1 TO WS-SW-FINE-SOCI
036100             GO TO 1010-EXIT.
036200     ADD 1 TO WS-NUM-SOCI.
036300     MOVE SOC-NOME TO WS-SOC-NOME-TAB (WS-NUM-SOCI).
036400 1010-EXIT.
036500     EXIT.
036600
036700*    AZZERAMENTO DELLA TABELLA SALDI - UN ELEMENTO PER OGNI SOCIO
036800*    CARICATO, STESSO NUMERO DI ELEMENTI DELL'ANAGRAFICA E STESSO
036900*    ORDINE (STESSO INDICE), COSI' LA RICERCA SUCCESSIVA PER NOME
037000*    RESTA COERENTE FRA LE DUE TABELLE.
037100 1100-INIZIALIZZA-SALDI.
037200     MOVE WS-NUM-SOCI TO WS-NUM-BIL.
037300     PERFORM 1110-AZZERA-SALDO THRU 1110-EXIT
037400             VARYING WS-IX-BIL FROM 1 BY 1
037500             UNTIL WS-IX-BIL > WS-NUM-BIL.
037600     DISPLAY 'ANAGRAFICA CARICATA - SOCI: '
037700             WS-SOCI-BLOCCO (1:60).
037800     DISPLAY 'SALDI INIZIALIZZATI A ZERO: '
037900             WS-SALDI-BLOCCO (1:75).
038000 1100-EXIT.
038100     EXIT.
038200
038300 1110-AZZERA-SALDO.
038400*    IL NOME DEL SALDO VIENE COPIATO DALL'ANAGRAFICA UNA VOLTA
038500*    SOLA QUI, NON RILETTO PIU' - LA TABELLA SALDI NON HA MAI
038600*    BISOGNO DI RIFERIRSI ALLA TABELLA SOCI DOPO QUESTO PUNTO.
038700     MOVE WS-SOC-NOME-TAB (WS-IX-BIL) TO BIL-NOME (WS-IX-BIL).
038800     MOVE ZERO TO BIL-IMPORTO (WS-IX-BIL).
038900 1110-EXIT.
039000     EXIT.
039100
039200*-----------------------------------------------------------------
039300* LETTURA DI UNA SPESA DAL BROGLIACCIO. IL BROGLIACCIO E' GIA'
039400* STATO VALIDATO DA ISCSPESA (IMPORTO POSITIVO, BENEFICIARI NON
039500* VUOTI): QUI SI LEGGE E BASTA, NESSUN CONTROLLO DI CONGRUITA'.
039600*-----------------------------------------------------------------
039700 2000-LEGGI-SPESA.
039800     READ SPESE
039900         AT END
040000             MOVE 1 TO WS-SW-FINE-SPESE
040100             GO TO 2000-EXIT.
040200     ADD 1 TO WS-CTR-SPESE-LETTE.
040300 2000-EXIT.
040400     EXIT.
040500
040600*-----------------------------------------------------------------
040700* CUORE DEL RIPARTO: SPACCHETTA L'ELENCO BENEFICIARI DELLA SPESA
040800* CORRENTE, CALCOLA LA QUOTA UGUALE PER TUTTI E MUOVE IL SALDO -
040900* IL PAGANTE VIENE ACCREDITATO PER L'INTERO IMPORTO ANTICIPATO
041000* (ANCHE SE E' LUI STESSO UNO DEI BENEFICIARI: IN QUEL CASO SI
041100* ADDEBITA E RIACCREDITA LA SUA QUOTA, CHE SI ANNULLANO DA SOLE),
041200* E OGNI BENEFICIARIO VIENE ADDEBITATO DELLA SUA QUOTA.
041300*-----------------------------------------------------------------
041400 3000-RIPARTISCI-SPESA.
041500     PERFORM 3100-SPACCHETTA-BENEFICIARI THRU 3100-EXIT.
041600*    SPESA SENZA NEANCHE UN BENEFICIARIO RICONOSCIUTO: NON C'E'
041700*    MODO DI RIPARTIRLA, SI SEGNALA E SI PASSA OLTRE SENZA
041800*    TOCCARE I SALDI (RIC-0301).
041900     IF WS-NUM-BENEF = ZERO
042000         ADD 1 TO WS-CTR-SPESE-SALTATE
042100         GO TO 3000-SALTA.
042200     COMPUTE WS-SPLIT ROUNDED = SPE-IMPORTO / WS-NUM-BENEF.
042300     PERFORM 3200-ACCREDITA-PAGANTE THRU 3200-EXIT.
042400     PERFORM 3300-ADDEBITA-BENEFICIARI THRU 3300-EXIT
042500             VARYING WS-IX-BENEF FROM 1 BY 1
042600             UNTIL WS-IX-BENEF > WS-NUM-BENEF.
042700 3000-SALTA.
042800     PERFORM 2000-LEGGI-SPESA THRU 2000-EXIT.
042900 3000-EXIT.
043000     EXIT.
043100
043200*    SPACCHETTAMENTO DELLA STRINGA BENEFICIARI SU VIRGOLA. FINO A
043300*    5 NOMINATIVI (RIC-0214 DI ISCSPESA); SE UNA SPESA NE
043400*    ELENCASSE DI PIU' I RESTANTI VERREBBERO SEMPLICEMENTE
043500*    IGNORATI DALLA UNSTRING, MA NON E' MAI SUCCESSO IN PRATICA.
043600 3100-SPACCHETTA-BENEFICIARI.
043700     MOVE SPACES TO WS-ELENCO-BENEFICIARI.
043800     MOVE ZERO   TO WS-NUM-BENEF.
043900     UNSTRING SPE-BENEFICIARI DELIMITED BY ','
044000         INTO WS-BENEF-TAB (1) WS-BENEF-TAB (2)
044100              WS-BENEF-TAB (3) WS-BENEF-TAB (4)
044200              WS-BENEF-TAB (5).
044300     PERFORM 3110-CONTA-BENEFICIARIO THRU 3110-EXIT
044400             VARYING WS-IX-BENEF FROM 1 BY 1
044500             UNTIL WS-IX-BENEF > 5.
044600 3100-EXIT.
044700     EXIT.
044800
044900*    CONTA QUANTI DEGLI SLOT SPACCHETTATI SONO STATI EFFETTIVAMENTE
045000*    VALORIZZATI DALLA UNSTRING (GLI SLOT IN ECCESSO RESTANO A
045100*    SPACES PERCHE' LA UNSTRING NON TOCCA I CAMPI CHE NON LE
045200*    SERVONO).
045300 3110-CONTA-BENEFICIARIO.
045400     IF WS-BENEF-TAB (WS-IX-BENEF) NOT = SPACES
045500         ADD 1 TO WS-NUM-BENEF.
045600 3110-EXIT.
045700     EXIT.
045800
045900*    ACCREDITO DEL PAGANTE: CERCA IL SUO SALDO IN TABELLA E GLI
046000*    AGGIUNGE L'INTERO IMPORTO DELLA SPESA (NON LA QUOTA - LUI HA
046100*    ANTICIPATO TUTTO). SE IL PAGANTE NON E' PIU' IN ANAGRAFICA
046200*    (SOCIO DIMESSO DOPO AVER FATTO LA SPESA) IL MOVIMENTO VIENE
046300*    SEMPLICEMENTE IGNORATO, SENZA ABEND (RIC-0301).
046400 3200-ACCREDITA-PAGANTE.
046500     MOVE 'N' TO WS-SW-TROVATO.
046600     PERFORM 3210-CERCA-SALDO-PAGANTE THRU 3210-EXIT
046700             VARYING WS-IX-BIL FROM 1 BY 1
046800             UNTIL WS-IX-BIL > WS-NUM-BIL
046900                OR TROVATO.
047000     IF TROVATO
047100         ADD SPE-IMPORTO TO BIL-IMPORTO (WS-IX-BIL).
047200 3200-EXIT.
047300     EXIT.
047400
047500 3210-CERCA-SALDO-PAGANTE.
047600     IF BIL-NOME (WS-IX-BIL) = SPE-PAGANTE
047700         SET TROVATO TO TRUE.
047800 3210-EXIT.
047900     EXIT.
048000
048100*    ADDEBITO DI UN BENEFICIARIO: STESSA LOGICA DELL'ACCREDITO
048200*    PAGANTE, MA IN SOTTRAZIONE E UNA VOLTA PER OGNI NOMINATIVO
048300*    DELL'ELENCO. GLI SLOT VUOTI (BENEFICIARI DICHIARATI IN
048400*    NUMERO MINORE DI 5) VENGONO SALTATI SUBITO.
048500 3300-ADDEBITA-BENEFICIARI.
048600     IF WS-BENEF-TAB (WS-IX-BENEF) = SPACES
048700         GO TO 3300-EXIT.
048800     MOVE 'N' TO WS-SW-TROVATO.
048900     PERFORM 3310-CERCA-SALDO-BENEF THRU 3310-EXIT
049000             VARYING WS-IX-BIL FROM 1 BY 1
049100             UNTIL WS-IX-BIL > WS-NUM-BIL
049200                OR TROVATO.
049300     IF TROVATO
049400         SUBTRACT WS-SPLIT FROM BIL-IMPORTO (WS-IX-BIL).
049500 3300-EXIT.
049600     EXIT.
049700
049800 3310-CERCA-SALDO-BENEF.
049900     IF BIL-NOME (WS-IX-BIL) = WS-BENEF-TAB (WS-IX-BENEF)
050000         SET TROVATO TO TRUE.
050100 3310-EXIT.
050200     EXIT.
050300
050400*-----------------------------------------------------------------
050500* PARTIZIONE DEI SALDI IN CREDITORI E DEBITORI (RIC-0177). LA
050600* TOLLERANZA DI 1 CENTESIMO (RIC-0231) SERVE PERCHE' IL RIPARTO
050700* ARROTONDA OGNI QUOTA SINGOLARMENTE: SU SPESE CON UN NUMERO DI
050800* BENEFICIARI CHE NON DIVIDE ESATTAMENTE L'IMPORTO, LA SOMMA DELLE
050900* QUOTE ARROTONDATE PUO' DIFFERIRE DALLA SPESA ORIGINALE DI
051000* QUALCHE CENTESIMO. SENZA TOLLERANZA, UN SOCIO CHE HA SOLO
051100* QUESTO RESIDUO COMPARIREBBE COME CREDITORE O DEBITORE DI POCHI
051200* CENTESIMI, GENERANDO UN MOVIMENTO INUTILE NEL PROSPETTO.
051300*-----------------------------------------------------------------
051400 4000-PARTIZIONA-SALDI.
051500     PERFORM 4010-CLASSIFICA-SALDO THRU 4010-EXIT
051600             VARYING WS-IX-BIL FROM 1 BY 1
051700             UNTIL WS-IX-BIL > WS-NUM-BIL.
051800 4000-EXIT.
051900     EXIT.
052000
052100*    UN SALDO SOPRA +1 CENTESIMO E' UN CREDITORE, SOTTO -1
052200*    CENTESIMO E' UN DEBITORE (CON IMPORTO RIPORTATO POSITIVO),
052300*    QUALSIASI COSA IN MEZZO E' CONSIDERATA IN PAREGGIO E NON
052400*    ENTRA IN NESSUNA DELLE DUE TABELLE - NON GENERERA' MOVIMENTI.
052500 4010-CLASSIFICA-SALDO.
052600*    RAMO CREDITORE: L'IMPORTO PASSA COSI' COM'E' NELLA TABELLA
052700*    CREDITORI (E' GIA' POSITIVO) E SI ACCUMULA NEL TOTALE
052800*    GENERALE DEI CREDITI PER LA QUADRATURA FINALE.
052900     IF BIL-IMPORTO (WS-IX-BIL) > 0.01
053000         ADD 1 TO WS-NUM-CRED
053100         MOVE BIL-NOME (WS-IX-BIL)
053200                           TO CRE-NOME (WS-NUM-CRED)
053300         MOVE BIL-IMPORTO (WS-IX-BIL)
053400                           TO CRE-IMPORTO (WS-NUM-CRED)
053500         ADD BIL-IMPORTO (WS-IX-BIL) TO WS-TOT-CREDITI
053600     ELSE
053700*        RAMO DEBITORE: IL SALDO E' NEGATIVO IN WS-TABELLA-SALDI
053800*        MA VIENE RIPORTATO POSITIVO NELLA TABELLA DEBITORI
053900*        (MOLTIPLICANDO PER -1), COSI' L'ABBINAMENTO DI 5100 NON
054000*        DEVE MAI RAGIONARE SUI SEGNI.
054100         IF BIL-IMPORTO (WS-IX-BIL) < -0.01
054200             ADD 1 TO WS-NUM-DEB
054300             MOVE BIL-NOME (WS-IX-BIL)
054400                               TO DEB-NOME (WS-NUM-DEB)
054500             COMPUTE DEB-IMPORTO (WS-NUM-DEB) =
054600                     BIL-IMPORTO (WS-IX-BIL) * -1
054700             ADD DEB-IMPORTO (WS-NUM-DEB) TO WS-TOT-DEBITI.
054800*        SE NESSUNO DEI DUE RAMI SCATTA (SALDO ENTRO LA
054900*        TOLLERANZA, RIC-0231) IL SOCIO NON FINISCE IN NESSUNA
055000*        DELLE DUE TABELLE: E' IN PAREGGIO E NON GENERERA' MAI
055100*        UN MOVIMENTO.
055200 4010-EXIT.
055300     EXIT.
055400
055500*-----------------------------------------------------------------
055600* ORDINAMENTO A BOLLA - LA TABELLA E' AL PIU' DI 20 ELEMENTI,
055700* NON SERVE UNA SORT ESTERNA PER COSI' POCHI SOCI. I CREDITORI
055800* VENGONO ORDINATI DAL PIU' GRANDE AL PIU' PICCOLO: L'ABBINAMENTO
055900* DI 5100 FUNZIONA MEGLIO SE SI PARTE DAI CONTI PIU' GROSSI, COSI'
056000* SI RIDUCE SUBITO LA MAGGIOR PARTE DEL SALDO COMPLESSIVO E IL
056100* NUMERO DI MOVIMENTI GENERATI RESTA MINIMO.
056200*-----------------------------------------------------------------
056300 4500-ORDINA-CREDITORI.
056400*    CON MENO DI DUE CREDITORI NON C'E' NULLA DA ORDINARE.
056500     IF WS-NUM-CRED < 2
056600         GO TO 4500-EXIT.
056700     PERFORM 4510-PASSATA-CREDITORI THRU 4510-EXIT
056800             VARYING WS-IX-CRED FROM 1 BY 1
056900             UNTIL WS-IX-CRED > WS-NUM-CRED - 1.
057000 4500-EXIT.
057100     EXIT.
057200
057300*    UNA PASSATA COMPLETA DELLA BOLLA: AD OGNI GIRO ESTERNO IL
057400*    CONFRONTO SI FERMA UN ELEMENTO PRIMA, PERCHE' L'ELEMENTO PIU'
057500*    PICCOLO E' GIA' STATO SPINTO IN FONDO DAI GIRI PRECEDENTI.
057600 4510-PASSATA-CREDITORI.
057700     PERFORM 4520-CONFRONTA-CREDITORI THRU 4520-EXIT
057800             VARYING WS-IX-APPOGGIO FROM 1 BY 1
057900             UNTIL WS-IX-APPOGGIO > WS-NUM-CRED - WS-IX-CRED.
058000 4510-EXIT.
058100     EXIT.
058200
058300*    CONFRONTO E SCAMBIO DI DUE CREDITORI ADIACENTI SE FUORI
058400*    ORDINE (IL PIU' PICCOLO PRIMA DEL PIU' GRANDE), USANDO
058500*    WS-AREA-SCAMBIO COME APPOGGIO TEMPORANEO PER LA COPPIA
058600*    NOME/IMPORTO DA SPOSTARE.
058700 4520-CONFRONTA-CREDITORI.
058800*    SE L'ELEMENTO CORRENTE E' PIU' PICCOLO DI QUELLO SUCCESSIVO
058900*    SONO FUORI ORDINE (SI VUOLE DECRESCENTE): SI SCAMBIANO
059000*    PASSANDO PER WS-AREA-SCAMBIO, TRE MOVE IN TUTTO COME UN
059100*    QUALSIASI SCAMBIO A TRE VARIABILI.
059200     IF CRE-IMPORTO (WS-IX-APPOGGIO) <
059300             CRE-IMPORTO (WS-IX-APPOGGIO + 1)
059400         MOVE CRE-NOME (WS-IX-APPOGGIO) TO WS-CAND-SCAMBIO-NOME
059500         MOVE CRE-IMPORTO (WS-IX-APPOGGIO)
059600                           TO WS-CAND-SCAMBIO-IMPORTO
059700         MOVE CRE-NOME (WS-IX-APPOGGIO + 1)
059800                           TO CRE-NOME (WS-IX-APPOGGIO)
059900         MOVE CRE-IMPORTO (WS-IX-APPOGGIO + 1)
060000                           TO CRE-IMPORTO (WS-IX-APPOGGIO)
060100         MOVE WS-CAND-SCAMBIO-NOME
060200                           TO CRE-NOME (WS-IX-APPOGGIO + 1)
060300         MOVE WS-CAND-SCAMBIO-IMPORTO
060400                           TO CRE-IMPORTO (WS-IX-APPOGGIO + 1).
060500 4520-EXIT.
060600     EXIT.
060700
060800*    STESSO ORDINAMENTO A BOLLA, SPECULARE, PER LA TABELLA
060900*    DEBITORI - ANCH'ESSA DAL PIU' GRANDE AL PIU' PICCOLO, PER LO
061000*    STESSO MOTIVO DI MINIMIZZARE I MOVIMENTI GENERATI.
061100 4600-ORDINA-DEBITORI.
061200     IF WS-NUM-DEB < 2
061300         GO TO 4600-EXIT.
061400     PERFORM 4610-PASSATA-DEBITORI THRU 4610-EXIT
061500             VARYING WS-IX-DEB FROM 1 BY 1
061600             UNTIL WS-IX-DEB > WS-NUM-DEB - 1.
061700 4600-EXIT.
061800     EXIT.
061900
062000 4610-PASSATA-DEBITORI.
062100     PERFORM 4620-CONFRONTA-DEBITORI THRU 4620-EXIT
062200             VARYING WS-IX-APPOGGIO FROM 1 BY 1
062300             UNTIL WS-IX-APPOGGIO > WS-NUM-DEB - WS-IX-DEB.
062400 4610-EXIT.
062500     EXIT.
062600
062700 4620-CONFRONTA-DEBITORI.
062800*    STESSO CONFRONTO E STESSO SCAMBIO A TRE MOVE DI
062900*    4520-CONFRONTA-CREDITORI, QUI SULLA TABELLA DEBITORI.
063000     IF DEB-IMPORTO (WS-IX-APPOGGIO) <
063100             DEB-IMPORTO (WS-IX-APPOGGIO + 1)
063200         MOVE DEB-NOME (WS-IX-APPOGGIO) TO WS-CAND-SCAMBIO-NOME
063300         MOVE DEB-IMPORTO (WS-IX-APPOGGIO)
063400                           TO WS-CAND-SCAMBIO-IMPORTO
063500         MOVE DEB-NOME (WS-IX-APPOGGIO + 1)
063600                           TO DEB-NOME (WS-IX-APPOGGIO)
063700         MOVE DEB-IMPORTO (WS-IX-APPOGGIO + 1)
063800                           TO DEB-IMPORTO (WS-IX-APPOGGIO)
063900         MOVE WS-CAND-SCAMBIO-NOME
064000                           TO DEB-NOME (WS-IX-APPOGGIO + 1)
064100         MOVE WS-CAND-SCAMBIO-IMPORTO
064200                           TO DEB-IMPORTO (WS-IX-APPOGGIO + 1).
064300 4620-EXIT.
064400     EXIT.
064500
064600*-----------------------------------------------------------------
064700* GENERAZIONE DEI MOVIMENTI DI CONGUAGLIO (RIC-0177) - ABBINAMENTO
064800* GOLOSO FRA LE DUE TABELLE ORDINATE: AD OGNI PASSO IL CREDITORE
064900* PIU' GRANDE RIMASTO INCASSA DAL DEBITORE PIU' GRANDE RIMASTO,
065000* PER L'IMPORTO MINORE FRA I DUE (COSI' NESSUNO VA MAI IN
065100* NEGATIVO). QUANDO UN CREDITORE O UN DEBITORE E' STATO SODDISFATTO
065200* DEL TUTTO (RESIDUO SOTTO 1 CENTESIMO) SI PASSA AL SUCCESSIVO IN
065300* TABELLA. IL CICLO SI FERMA QUANDO UNA DELLE DUE TABELLE E'
065400* ESAURITA - A QUEL PUNTO, SE I TOTALI QUADRANO, LO E' ANCHE
065500* L'ALTRA (VERIFICATO IN 8000-QUADRATURA-CONTROLLO).
065600*-----------------------------------------------------------------
065700 5000-GENERA-MOVIMENTI.
065800     SET WS-IX-CRED TO 1.
065900     SET WS-IX-DEB  TO 1.
066000     PERFORM 5100-ABBINA-CREDITORE-DEBITORE THRU 5100-EXIT
066100             UNTIL WS-IX-CRED > WS-NUM-CRED
066200                OR WS-IX-DEB  > WS-NUM-DEB.
066300 5000-EXIT.
066400     EXIT.
066500
066600*    UN SINGOLO ABBINAMENTO: SI PAGA IL MINORE FRA CREDITO E
066700*    DEBITO RESIDUO, SI SCRIVE IL MOVIMENTO, SI SCALANO ENTRAMBI
066800*    I RESIDUI E SI AVANZA L'INDICE DI CHI E' RIMASTO A ZERO. I
066900*    DUE CONTROLLI DI AVANZAMENTO SONO SEPARATI (NON UN IF/ELSE):
067000*    SE L'IMPORTO PAGATO SODDISFA ESATTAMENTE ENTRAMBI, CREDITORE
067100*    E DEBITORE AVANZANO NELLO STESSO PASSO, SENZA GENERARE UN
067200*    MOVIMENTO IN PIU' DA ZERO A ZERO.
067300 5100-ABBINA-CREDITORE-DEBITORE.
067400*    L'IMPORTO DEL MOVIMENTO E' IL MINORE FRA IL CREDITO RESIDUO
067500*    E IL DEBITO RESIDUO CORRENTI: PAGARE DI PIU' FAREBBE ANDARE
067600*    UNO DEI DUE OLTRE IL SUO SALDO REALE.
067700     IF CRE-IMPORTO (WS-IX-CRED) < DEB-IMPORTO (WS-IX-DEB)
067800         MOVE CRE-IMPORTO (WS-IX-CRED) TO WS-PAGA
067900     ELSE
068000         MOVE DEB-IMPORTO (WS-IX-DEB)  TO WS-PAGA.
068100*    SCRITTURA DEL SINGOLO MOVIMENTO: DEB-NOME PAGA CRE-NOME
068200*    L'IMPORTO WS-PAGA. VIENE LETTO DA ELENCO PER LA RIGA DI
068300*    STAMPA "DEBITORE PAGA CREDITORE".
068400     MOVE DEB-NOME (WS-IX-DEB)    TO MOV-DEBITORE.
068500     MOVE CRE-NOME (WS-IX-CRED)   TO MOV-CREDITORE.
068600     MOVE WS-PAGA                 TO MOV-IMPORTO.
068700     WRITE REC-MOVSALDO.
068800     ADD 1 TO WS-CTR-TRANSAZIONI.
068900*    SI SCALA IL RESIDUO DI ENTRAMBE LE PARTI DELLO STESSO
069000*    IMPORTO WS-PAGA, MAI DI IMPORTI DIVERSI.
069100     SUBTRACT WS-PAGA FROM CRE-IMPORTO (WS-IX-CRED).
069200     SUBTRACT WS-PAGA FROM DEB-IMPORTO (WS-IX-DEB).
069300*    DUE IF SEPARATI E NON UN IF/ELSE: SE IL PAGAMENTO SODDISFA
069400*    ESATTAMENTE ENTRAMBI I RESIDUI (CASO FREQUENTE QUANDO UN
069500*    CREDITO E UN DEBITO COINCIDONO AL CENTESIMO), SI AVANZANO
069600*    ENTRAMBI GLI INDICI NELLA STESSA CHIAMATA DEL PARAGRAFO,
069700*    SENZA SCRIVERE UN MOVIMENTO INUTILE DA ZERO A ZERO AL GIRO
069800*    SUCCESSIVO.
069900     IF CRE-IMPORTO (WS-IX-CRED) < 0.01
070000         SET WS-IX-CRED UP BY 1.
070100     IF DEB-IMPORTO (WS-IX-DEB) < 0.01
070200         SET WS-IX-DEB UP BY 1.
070300 5100-EXIT.
070400     EXIT.
070500
070600*-----------------------------------------------------------------
070700* QUADRATURA DI CONTROLLO A VIDEO (RIC-0418, RICHIESTA DAI
070800* REVISORI DEL CIRCOLO): TOTALE CREDITI E TOTALE DEBITI DEVONO
070900* COINCIDERE, PERCHE' OGNI RIPARTO SPOSTA SEMPLICEMENTE UN SALDO
071000* DA UN SOCIO A UN ALTRO SENZA CREARE O DISTRUGGERE DENARO. SE
071100* NON QUADRANO, LA CAUSA PIU' PROBABILE E' UN NOME BENEFICIARIO
071200* SCRITTO IN UNA SPESA CHE NON CORRISPONDE PIU' A NESSUN SOCIO IN
071300* ANAGRAFICA (RIC-0301: IL MOVIMENTO VIENE IGNORATO IN SILENZIO,
071400* E QUINDI IL CREDITO DEL PAGANTE RESTA SENZA IL CORRISPONDENTE
071500* DEBITO DEL BENEFICIARIO FANTASMA).
071600*-----------------------------------------------------------------
071700 8000-QUADRATURA-CONTROLLO.
071800     DISPLAY 'SPESE LETTE          : ' WS-CTR-SPESE-LETTE.
071900     DISPLAY 'SPESE SENZA BENEF.   : ' WS-CTR-SPESE-SALTATE.
072000     DISPLAY 'CREDITORI            : ' WS-NUM-CRED.
072100     DISPLAY 'DEBITORI             : ' WS-NUM-DEB.
072200     DISPLAY 'MOVIMENTI GENERATI   : ' WS-CTR-TRANSAZIONI.
072300     DISPLAY 'TOTALE CREDITI       : ' WS-TOT-CREDITI.
072400     DISPLAY 'TOTALE DEBITI        : ' WS-TOT-DEBITI.
072500     IF WS-TOT-CREDITI NOT EQUAL WS-TOT-DEBITI
072600         DISPLAY 'ATTENZIONE - I TOTALI NON QUADRANO: '
072700                 'PROBABILI NOMI BENEFICIARIO NON PIU'''
072800                 ' IN ANAGRAFICA.'.
072900 8000-EXIT.
073000     EXIT.
